000100****************************************************************   00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          *  00000200
000300* ALL RIGHTS RESERVED                                           *  00000300
000400****************************************************************   00000400
000500* PROGRAM:  WALPOST1                                            *  00000500
000600*                                                                * 00000600
000700* AUTHOR :  C. Mercer                                           *  00000700
000800*                                                                * 00000800
000900* READS THE DAILY FUNDS-REQUEST FILE AND POSTS EACH ADD OR       * 00000900
001000* WITHDRAW INSTRUCTION AGAINST THE WALLET MASTER, WRITING A      * 00001000
001100* TRANSACTION LOG ENTRY FOR EVERY SUCCESSFUL POST AND A REJECT   * 00001100
001200* LINE FOR EVERY INSTRUCTION THAT FAILS EDIT.                    * 00001200
001300*                                                                * 00001300
001400* SAME SHOP PATTERN AS THE OLD SAM3ABND CUSTOMER UPDATE JOB -    * 00001400
001500* TRANSACTION FILE DRIVES THE RUN, MASTER IS HELD IN A TABLE     * 00001500
001600* SINCE WE HAVE NO INDEXED ACCESS METHOD ON THIS BOX, NEW        * 00001600
001700* ENTRIES (WALLETS OPENED BY A FIRST CREDIT) ARE TACKED ON THE   * 00001700
001800* END OF THE TABLE SO WE SEARCH IT THE PLAIN WAY, NOT SEARCH     * 00001800
001900* ALL - THE TABLE CANNOT BE TRUSTED TO STAY IN CUSTOMER-ID       * 00001900
002000* ORDER ONCE A NEW WALLET IS ADDED PARTWAY THROUGH THE RUN.      * 00002000
002100****************************************************************   00002100
002200* CHANGE LOG                                                    *  00002200
002300* ---------------------------------------------------------     *  00002300
002400* 1987-04-06  CMM  ORIGINAL VERSION FOR THE WALLET PILOT.        * 00002400
002500* 1987-04-19  CMM  ADDED THE RUN CONTROL-TOTAL REPORT AT         * 00002500
002600*                  REQUEST OF OPERATIONS - THEY WERE BALANCING   * 00002600
002700*                  BY HAND OFF THE CONSOLE LOG.                  * 00002700
002800* 1987-06-02  CMM  REJECT REASON TEXT NOW MATCHES THE WORDING    * 00002800
002900*                  THE HELP DESK USES ON THE PHONE (CR-1042).    * 00002900
003000* 1988-01-14  TOK  FIXED: WITHDRAWALS AGAINST A WALLET THAT      * 00003000
003100*                  DOES NOT EXIST WERE FALLING THROUGH TO        * 00003100
003200*                  AUTO-CREATE LIKE AN ADD.  WITHDRAW MUST       * 00003200
003300*                  NEVER AUTO-CREATE (PR-0091).                  * 00003300
003400* 1989-08-30  TOK  MIN/MAX EDIT AMOUNTS MOVED OUT OF THE         * 00003400
003500*                  PROCEDURE DIVISION AND INTO WC-CONTROL-       * 00003500
003600*                  VALUES SO OPERATIONS CAN CHANGE THEM VIA      * 00003600
003700*                  A RECOMPILE WITHOUT HUNTING THROUGH LOGIC     * 00003700
003800*                  (CR-1177).                                   *  00003800
003900* 1991-11-05  TOK  ADDED WR-VERSION BUMP ON EVERY POST - THE     * 00003900
004000*                  ONLINE FRONT END WANTS AN UPDATE COUNTER TO   * 00004000
004100*                  DETECT A STALE SCREEN (CR-1390).              * 00004100
004200* 1993-05-11  DFS  TABLE SIZE RAISED TO 5000 WALLETS, WAS        * 00004200
004300*                  RUNNING OUT OF ROOM ON THE MONTH-END RUN      * 00004300
004400*                  (INC-2280).                                  *  00004400
004500* 1996-02-20  RAA  REJECT LISTING NOW SHOWS THE OPERATION CODE   * 00004500
004600*                  AS WELL AS THE AMOUNT - AUDIT ASKED FOR IT    * 00004600
004700*                  DURING THE 1995 REVIEW (CR-1602).             * 00004700
004800* 1998-09-28  RAA  Y2K: SWITCHED THE RUN-DATE ACCEPT FROM THE    * 00004800
004900*                  TWO-DIGIT FORM TO ACCEPT ... FROM DATE        * 00004900
005000*                  YYYYMMDD SO THE TRANSACTION TIMESTAMP DOES    * 00005000
005100*                  NOT WINDOW INTO THE WRONG CENTURY (Y2K-118).  * 00005100
005200* 1999-01-11  RAA  Y2K FOLLOW-UP - REPORT HEADER DATE NOW        * 00005200
005300*                  PRINTS A FOUR-DIGIT YEAR (Y2K-118).           * 00005300
005400* 2003-07-02  LF   NET MOVEMENT LINE ADDED TO THE CONTROL        * 00005400
005500*                  REPORT AT FINANCE'S REQUEST (CR-2115).        * 00005500
005600****************************************************************   00005600
005700 IDENTIFICATION DIVISION.                                          00005700
005800 PROGRAM-ID.    WALPOST1.                                          00005800
005900 AUTHOR.        C. MERCER.                                         00005900
006000 INSTALLATION.  RETAIL BANKING SYSTEMS.                            00006000
006100 DATE-WRITTEN.  04/06/87.                                          00006100
006200 DATE-COMPILED.                                                    00006200
006300 SECURITY.      NONE.                                              00006300
006400                                                                   00006400
006500 ENVIRONMENT DIVISION.                                             00006500
006600 CONFIGURATION SECTION.                                            00006600
006700 SOURCE-COMPUTER. IBM-370.                                         00006700
006800 OBJECT-COMPUTER. IBM-370.                                         00006800
006900 SPECIAL-NAMES.                                                    00006900
007000     C01 IS TOP-OF-FORM.                                           00007000
007100                                                                   00007100
007200 INPUT-OUTPUT SECTION.                                             00007200
007300 FILE-CONTROL.                                                     00007300
007400                                                                   00007400
007500     SELECT FUNDS-REQUEST-FILE ASSIGN TO FUNDREQF                  00007500
007600         ORGANIZATION IS LINE SEQUENTIAL                           00007600
007700         FILE STATUS  IS  WS-FUNDREQ-STATUS.                       00007700
007800                                                                   00007800
007900     SELECT WALLET-MASTER-IN  ASSIGN TO WALTMSTI                   00007900
008000         ACCESS IS SEQUENTIAL                                      00008000
008100         FILE STATUS  IS  WS-WALTMSTI-STATUS.                      00008100
008200                                                                   00008200
008300     SELECT WALLET-MASTER-OUT ASSIGN TO WALTMSTO                   00008300
008400         ACCESS IS SEQUENTIAL                                      00008400
008500         FILE STATUS  IS  WS-WALTMSTO-STATUS.                      00008500
008600                                                                   00008600
008700     SELECT TRANSACTION-LOG  ASSIGN TO TRANSLOG                    00008700
008800         ACCESS IS SEQUENTIAL                                      00008800
008900         FILE STATUS  IS  WS-TRANSLOG-STATUS.                      00008900
009000                                                                   00009000
009100     SELECT REPORT-FILE      ASSIGN TO WALRPT01                    00009100
009200         FILE STATUS  IS  WS-REPORT-STATUS.                        00009200
009300                                                                   00009300
009400****************************************************************   00009400
009500 DATA DIVISION.                                                    00009500
009600 FILE SECTION.                                                     00009600
009700                                                                   00009700
009800 FD  FUNDS-REQUEST-FILE                                            00009800
009900     RECORDING MODE IS F.                                          00009900
010000 COPY FUNDREQ.                                                     00010000
010100                                                                   00010100
010200 FD  WALLET-MASTER-IN                                              00010200
010300     RECORDING MODE IS F                                           00010300
010400     BLOCK CONTAINS 0 RECORDS.                                     00010400
010500 01  WI-WALLET-REC               PIC X(40).                        00010500
010600                                                                   00010600
010700 FD  WALLET-MASTER-OUT                                             00010700
010800     RECORDING MODE IS F                                           00010800
010900     BLOCK CONTAINS 0 RECORDS.                                     00010900
011000 01  WO-WALLET-REC               PIC X(40).                        00011000
011100                                                                   00011100
011200 FD  TRANSACTION-LOG                                               00011200
011300     RECORDING MODE IS F.                                          00011300
011400 COPY TRANREC.                                                     00011400
011500                                                                   00011500
011600 FD  REPORT-FILE                                                   00011600
011700     RECORDING MODE IS F.                                          00011700
011800 01  REPORT-RECORD               PIC X(132).                       00011800
011900                                                                   00011900
012000****************************************************************   00012000
012100 WORKING-STORAGE SECTION.                                          00012100
012200****************************************************************   00012200
012300 01  SYSTEM-DATE-AND-TIME.                                         00012300
012400     05  WS-CURRENT-DATE         PIC 9(8).                         00012400
012500     05  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.              00012500
012600         10  WS-CD-YEAR          PIC 9(4).                         00012600
012700         10  WS-CD-MONTH         PIC 9(2).                         00012700
012800         10  WS-CD-DAY           PIC 9(2).                         00012800
012900     05  WS-CURRENT-TIME         PIC 9(8).                         00012900
013000     05  WS-CURRENT-TIME-X REDEFINES WS-CURRENT-TIME.              00013000
013100         10  WS-CT-HOUR          PIC 9(2).                         00013100
013200         10  WS-CT-MINUTE        PIC 9(2).                         00013200
013300         10  WS-CT-SECOND        PIC 9(2).                         00013300
013400         10  WS-CT-HUNDREDTH     PIC 9(2).                         00013400
013500                                                                   00013500
013600     05  FILLER                  PIC X(01).                        00013600
013700 01  WS-FIELDS.                                                    00013700
013800     05  WS-FUNDREQ-STATUS       PIC X(2)  VALUE SPACES.           00013800
013900     05  WS-WALTMSTI-STATUS      PIC X(2)  VALUE SPACES.           00013900
014000     05  WS-WALTMSTO-STATUS      PIC X(2)  VALUE SPACES.           00014000
014100     05  WS-TRANSLOG-STATUS      PIC X(2)  VALUE SPACES.           00014100
014200     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.           00014200
014300     05  WS-FUNDREQ-EOF          PIC X     VALUE 'N'.              00014300
014400         88  WS-NO-MORE-REQUESTS      VALUE 'Y'.                   00014400
014500     05  WS-REQ-OK               PIC X     VALUE 'Y'.              00014500
014600         88  WS-REQUEST-GOOD           VALUE 'Y'.                  00014600
014700     05  WS-REJECT-REASON        PIC X(20) VALUE SPACES.           00014700
014800                                                                   00014800
014900     05  FILLER                  PIC X(01).                        00014900
015000 01  WC-CONTROL-VALUES.                                            00015000
015100     05  WC-MIN-ADD-AMOUNT       PIC S9(9)V99 COMP-3 VALUE +1.00.  00015100
015200     05  WC-MAX-ADD-AMOUNT       PIC S9(9)V99 COMP-3               00015200
015300                                               VALUE +1000.00.     00015300
015400     05  WC-MIN-WITHDRAW-AMOUNT  PIC S9(9)V99 COMP-3 VALUE +1.00.  00015400
015500     05  WC-MAX-WITHDRAW-AMOUNT  PIC S9(9)V99 COMP-3               00015500
015600                                               VALUE +500.00.      00015600
015700                                                                   00015700
015800     05  FILLER                  PIC X(01).                        00015800
015900 01  WS-WALLET-TABLE.                                              00015900
016000     05  WS-WALLET-COUNT         PIC 9(5)     COMP-3 VALUE 0.      00016000
016100     05  WS-WALLET-ENTRY OCCURS 1 TO 5000 TIMES                    00016100
016200             DEPENDING ON WS-WALLET-COUNT                          00016200
016300             INDEXED BY WT-IDX.                                    00016300
016400         10  WT-CUSTOMER-ID      PIC X(20).                        00016400
016500         10  WT-BALANCE          PIC S9(9)V99 COMP-3.              00016500
016600         10  WT-VERSION          PIC 9(9)     COMP-3.              00016600
016700                                                                   00016700
016800 01  WORK-VARIABLES.                                               00016800
016900     05  WS-NEXT-TRANS-ID        PIC 9(9)     COMP-3 VALUE 0.      00016900
017000     05  WS-WALLET-FOUND         PIC X        VALUE 'N'.           00017000
017100         88  WS-WALLET-WAS-FOUND      VALUE 'Y'.                   00017100
017200                                                                   00017200
017300     05  FILLER                  PIC X(01).                        00017300
017400 01  RUN-TOTALS.                                                   00017400
017500     05  NUM-REQ-READ            PIC S9(7)    COMP-3 VALUE +0.     00017500
017600     05  NUM-REQ-POSTED          PIC S9(7)    COMP-3 VALUE +0.     00017600
017700     05  NUM-REQ-REJECTED        PIC S9(7)    COMP-3 VALUE +0.     00017700
017800     05  WS-TOTAL-CREDITS        PIC S9(9)V99 COMP-3 VALUE +0.     00017800
017900     05  WS-TOTAL-DEBITS         PIC S9(9)V99 COMP-3 VALUE +0.     00017900
018000     05  WS-NET-MOVEMENT         PIC S9(9)V99 COMP-3 VALUE +0.     00018000
018100                                                                   00018100
018200 COPY WALREC REPLACING ==:TAG:== BY ==WM==.                        00018200
018300                                                                   00018300
018400*        *******************                                       00018400
018500*            report lines                                          00018500
018600*        *******************                                       00018600
018700     05  FILLER                  PIC X(01).                        00018700
018800 01  RPT-HEADER1.                                                  00018800
018900     05  FILLER                  PIC X(40)                         00018900
019000         VALUE 'WALLET POSTING RUN - CONTROL REPORT DATE:'.        00019000
019100     05  RPT-YYYY                PIC 9(4).                         00019100
019200     05  FILLER                  PIC X     VALUE '-'.              00019200
019300     05  RPT-MM                  PIC 99.                           00019300
019400     05  FILLER                  PIC X     VALUE '-'.              00019400
019500     05  RPT-DD                  PIC 99.                           00019500
019600     05  FILLER                  PIC X(11) VALUE '  TIME: '.       00019600
019700     05  RPT-HH                  PIC 99.                           00019700
019800     05  FILLER                  PIC X     VALUE ':'.              00019800
019900     05  RPT-MIN                 PIC 99.                           00019900
020000     05  FILLER                  PIC X(59) VALUE SPACES.           00020000
020100                                                                   00020100
020200 01  RPT-REJECT-DETAIL.                                            00020200
020300     05  FILLER                  PIC X(10) VALUE '*** REJ: '.      00020300
020400     05  RPT-REJ-CUST            PIC X(20).                        00020400
020500     05  FILLER                  PIC X(02) VALUE SPACES.           00020500
020600     05  RPT-REJ-OPER            PIC X(08).                        00020600
020700     05  FILLER                  PIC X(02) VALUE SPACES.           00020700
020800     05  RPT-REJ-AMT             PIC ---,---,--9.99.               00020800
020900     05  FILLER                  PIC X(02) VALUE SPACES.           00020900
021000     05  RPT-REJ-REASON          PIC X(20).                        00021000
021100     05  FILLER                  PIC X(43) VALUE SPACES.           00021100
021200                                                                   00021200
021300 01  RPT-STATS-HDR1.                                               00021300
021400     05  FILLER PIC X(26) VALUE 'Run Totals:               '.      00021400
021500     05  FILLER PIC X(106) VALUE SPACES.                           00021500
021600 01  RPT-STATS-DETAIL1.                                            00021600
021700     05  FILLER              PIC X(20) VALUE 'RECORDS READ    : '. 00021700
021800     05  RPT-NUM-READ        PIC ZZZ,ZZ9.                          00021800
021900     05  FILLER              PIC X(105) VALUE SPACES.              00021900
022000 01  RPT-STATS-DETAIL2.                                            00022000
022100     05  FILLER              PIC X(20) VALUE 'RECORDS POSTED  : '. 00022100
022200     05  RPT-NUM-POSTED      PIC ZZZ,ZZ9.                          00022200
022300     05  FILLER              PIC X(105) VALUE SPACES.              00022300
022400 01  RPT-STATS-DETAIL3.                                            00022400
022500     05  FILLER              PIC X(20) VALUE 'RECORDS REJECTED: '. 00022500
022600     05  RPT-NUM-REJECTED    PIC ZZZ,ZZ9.                          00022600
022700     05  FILLER              PIC X(105) VALUE SPACES.              00022700
022800 01  RPT-STATS-DETAIL4.                                            00022800
022900     05  FILLER              PIC X(20) VALUE 'TOTAL CREDITS   : '. 00022900
023000     05  RPT-TOT-CREDITS     PIC ---,---,--9.99.                   00023000
023100     05  FILLER              PIC X(98) VALUE SPACES.               00023100
023200 01  RPT-STATS-DETAIL5.                                            00023200
023300     05  FILLER              PIC X(20) VALUE 'TOTAL DEBITS    : '. 00023300
023400     05  RPT-TOT-DEBITS      PIC ---,---,--9.99.                   00023400
023500     05  FILLER              PIC X(98) VALUE SPACES.               00023500
023600 01  RPT-STATS-DETAIL6.                                            00023600
023700     05  FILLER              PIC X(20) VALUE 'NET MOVEMENT    : '. 00023700
023800     05  RPT-NET-MOVEMENT    PIC ---,---,--9.99.                   00023800
023900     05  FILLER              PIC X(98) VALUE SPACES.               00023900
024000                                                                   00024000
024100 01  WS-DIAG-BYTES               PIC X(02).                        00024100
024200 01  WS-DIAG-NUM REDEFINES WS-DIAG-BYTES PIC S9(3) COMP-3.         00024200
024300                                                                   00024300
024400****************************************************************   00024400
024500 PROCEDURE DIVISION.                                               00024500
024600****************************************************************   00024600
024700                                                                   00024700
024800 000-MAIN.                                                         00024800
024900     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                    00024900
025000     ACCEPT WS-CURRENT-TIME FROM TIME.                             00025000
025100     DISPLAY 'WALPOST1 STARTED - DATE: ' WS-CD-YEAR '-'            00025100
025200             WS-CD-MONTH '-' WS-CD-DAY.                            00025200
025300                                                                   00025300
025400     PERFORM 700-OPEN-FILES.                                       00025400
025500     PERFORM 705-LOAD-WALLET-TABLE.                                00025500
025600     PERFORM 800-INIT-REPORT.                                      00025600
025700                                                                   00025700
025800     PERFORM 730-READ-FUNDS-REQUEST.                               00025800
025900     PERFORM 100-PROCESS-FUNDS-REQUEST                             00025900
026000             UNTIL WS-NO-MORE-REQUESTS.                            00026000
026100                                                                   00026100
026200     PERFORM 780-WRITE-WALLET-TABLE.                               00026200
026300     PERFORM 850-REPORT-RUN-TOTALS.                                00026300
026400     PERFORM 790-CLOSE-FILES.                                      00026400
026500                                                                   00026500
026600     DISPLAY 'WALPOST1 ENDED - RECORDS READ: ' NUM-REQ-READ.       00026600
026700     GOBACK.                                                       00026700
026800                                                                   00026800
026900 100-PROCESS-FUNDS-REQUEST.                                        00026900
027000     ADD 1 TO NUM-REQ-READ.                                        00027000
027100     MOVE 'Y' TO WS-REQ-OK.                                        00027100
027200     MOVE SPACES TO WS-REJECT-REASON.                              00027200
027300                                                                   00027300
027400     PERFORM 110-EDIT-AMOUNT.                                      00027400
027500     IF WS-REQUEST-GOOD                                            00027500
027600         PERFORM 120-EDIT-RANGE                                    00027600
027700     END-IF.                                                       00027700
027800     IF WS-REQUEST-GOOD                                            00027800
027900         PERFORM 130-FIND-WALLET                                   00027900
028000     END-IF.                                                       00028000
028100     IF WS-REQUEST-GOOD AND FR-OP-WITHDRAW                         00028100
028200         PERFORM 140-EDIT-BALANCE                                  00028200
028300     END-IF.                                                       00028300
028400     IF WS-REQUEST-GOOD                                            00028400
028500         PERFORM 150-POST-MOVEMENT                                 00028500
028600         PERFORM 170-WRITE-TRANSACTION                             00028600
028700         PERFORM 180-ACCUM-POSTED-TOTALS                           00028700
028800     END-IF.                                                       00028800
028900                                                                   00028900
029000     PERFORM 730-READ-FUNDS-REQUEST.                               00029000
029100                                                                   00029100
029200 110-EDIT-AMOUNT.                                                  00029200
029300     IF FR-AMOUNT IS NOT NUMERIC OR FR-AMOUNT = ZERO               00029300
029400         MOVE 'AMOUNT OUT OF RANGE' TO WS-REJECT-REASON            00029400
029500         PERFORM 299-REPORT-REJECT                                 00029500
029600     END-IF.                                                       00029600
029700                                                                   00029700
029800 120-EDIT-RANGE.                                                   00029800
029900     EVALUATE TRUE                                                 00029900
030000         WHEN FR-OP-ADD                                            00030000
030100             IF FR-AMOUNT < WC-MIN-ADD-AMOUNT                      00030100
030200                OR FR-AMOUNT > WC-MAX-ADD-AMOUNT                   00030200
030300                 MOVE 'AMOUNT OUT OF RANGE' TO WS-REJECT-REASON    00030300
030400                 PERFORM 299-REPORT-REJECT                         00030400
030500             END-IF                                                00030500
030600         WHEN FR-OP-WITHDRAW                                       00030600
030700             IF FR-AMOUNT < WC-MIN-WITHDRAW-AMOUNT                 00030700
030800                OR FR-AMOUNT > WC-MAX-WITHDRAW-AMOUNT              00030800
030900                 MOVE 'AMOUNT OUT OF RANGE' TO WS-REJECT-REASON    00030900
031000                 PERFORM 299-REPORT-REJECT                         00031000
031100             END-IF                                                00031100
031200         WHEN OTHER                                                00031200
031300             MOVE 'AMOUNT OUT OF RANGE' TO WS-REJECT-REASON        00031300
031400             PERFORM 299-REPORT-REJECT                             00031400
031500     END-EVALUATE.                                                 00031500
031600                                                                   00031600
031700 130-FIND-WALLET.                                                  00031700
031800     MOVE 'N' TO WS-WALLET-FOUND.                                  00031800
031900     PERFORM 132-SEARCH-WALLET-TABLE                               00031900
032000             VARYING WT-IDX FROM 1 BY 1                            00032000
032100             UNTIL WT-IDX > WS-WALLET-COUNT                        00032100
032200                OR WS-WALLET-WAS-FOUND.                            00032200
032300                                                                   00032300
032400     IF NOT WS-WALLET-WAS-FOUND                                    00032400
032500         IF FR-OP-ADD                                              00032500
032600             PERFORM 135-CREATE-WALLET                             00032600
032700         ELSE                                                      00032700
032800             MOVE 'WALLET NOT FOUND' TO WS-REJECT-REASON           00032800
032900             PERFORM 299-REPORT-REJECT                             00032900
033000         END-IF                                                    00033000
033100     END-IF.                                                       00033100
033200                                                                   00033200
033300 132-SEARCH-WALLET-TABLE.                                          00033300
033400     IF WT-CUSTOMER-ID(WT-IDX) = FR-CUSTOMER-ID                    00033400
033500         MOVE 'Y' TO WS-WALLET-FOUND                               00033500
033600     END-IF.                                                       00033600
033700                                                                   00033700
033800 135-CREATE-WALLET.                                                00033800
033900     ADD 1 TO WS-WALLET-COUNT.                                     00033900
034000     SET WT-IDX TO WS-WALLET-COUNT.                                00034000
034100     MOVE FR-CUSTOMER-ID TO WT-CUSTOMER-ID(WT-IDX).                00034100
034200     MOVE ZERO           TO WT-BALANCE(WT-IDX).                    00034200
034300     MOVE ZERO           TO WT-VERSION(WT-IDX).                    00034300
034400     MOVE 'Y' TO WS-WALLET-FOUND.                                  00034400
034500                                                                   00034500
034600 140-EDIT-BALANCE.                                                 00034600
034700     IF WT-BALANCE(WT-IDX) < FR-AMOUNT                             00034700
034800         MOVE 'INSUFFICIENT FUNDS' TO WS-REJECT-REASON             00034800
034900         PERFORM 299-REPORT-REJECT                                 00034900
035000     END-IF.                                                       00035000
035100                                                                   00035100
035200 150-POST-MOVEMENT.                                                00035200
035300     EVALUATE TRUE                                                 00035300
035400         WHEN FR-OP-ADD                                            00035400
035500             COMPUTE WT-BALANCE(WT-IDX) =                          00035500
035600                     WT-BALANCE(WT-IDX) + FR-AMOUNT                00035600
035700         WHEN FR-OP-WITHDRAW                                       00035700
035800             COMPUTE WT-BALANCE(WT-IDX) =                          00035800
035900                     WT-BALANCE(WT-IDX) - FR-AMOUNT                00035900
036000     END-EVALUATE.                                                 00036000
036100     ADD 1 TO WT-VERSION(WT-IDX).                                  00036100
036200                                                                   00036200
036300 170-WRITE-TRANSACTION.                                            00036300
036400     ADD 1 TO WS-NEXT-TRANS-ID.                                    00036400
036500     MOVE WS-NEXT-TRANS-ID TO TR-TRANS-ID.                         00036500
036600     MOVE FR-CUSTOMER-ID   TO TR-CUSTOMER-ID.                      00036600
036700     MOVE FR-AMOUNT        TO TR-AMOUNT.                           00036700
036800     IF FR-OP-ADD                                                  00036800
036900         MOVE 'CREDIT' TO TR-TYPE                                  00036900
037000     ELSE                                                          00037000
037100         MOVE 'DEBIT ' TO TR-TYPE                                  00037100
037200     END-IF.                                                       00037200
037300     PERFORM 175-STAMP-TIMESTAMP.                                  00037300
037400     WRITE TRANSACTION-RECORD.                                     00037400
037500                                                                   00037500
037600 175-STAMP-TIMESTAMP.                                              00037600
037700     STRING WS-CD-YEAR             DELIMITED BY SIZE               00037700
037800            '-'                    DELIMITED BY SIZE               00037800
037900            WS-CD-MONTH            DELIMITED BY SIZE               00037900
038000            '-'                    DELIMITED BY SIZE               00038000
038100            WS-CD-DAY              DELIMITED BY SIZE               00038100
038200            'T'                    DELIMITED BY SIZE               00038200
038300            WS-CT-HOUR             DELIMITED BY SIZE               00038300
038400            ':'                    DELIMITED BY SIZE               00038400
038500            WS-CT-MINUTE           DELIMITED BY SIZE               00038500
038600            ':'                    DELIMITED BY SIZE               00038600
038700            WS-CT-SECOND           DELIMITED BY SIZE               00038700
038800            '.'                    DELIMITED BY SIZE               00038800
038900            WS-CT-HUNDREDTH        DELIMITED BY SIZE               00038900
039000            '0000'                 DELIMITED BY SIZE               00039000
039100       INTO TR-TIMESTAMP                                           00039100
039200     END-STRING.                                                   00039200
039300                                                                   00039300
039400 180-ACCUM-POSTED-TOTALS.                                          00039400
039500     ADD 1 TO NUM-REQ-POSTED.                                      00039500
039600     IF FR-OP-ADD                                                  00039600
039700         ADD FR-AMOUNT TO WS-TOTAL-CREDITS                         00039700
039800     ELSE                                                          00039800
039900         ADD FR-AMOUNT TO WS-TOTAL-DEBITS                          00039900
040000     END-IF.                                                       00040000
040100                                                                   00040100
040200 299-REPORT-REJECT.                                                00040200
040300     ADD 1 TO NUM-REQ-REJECTED.                                    00040300
040400     MOVE 'N'            TO WS-REQ-OK.                             00040400
040500     MOVE FR-CUSTOMER-ID TO RPT-REJ-CUST.                          00040500
040600     MOVE FR-OPERATION   TO RPT-REJ-OPER.                          00040600
040700     MOVE FR-AMOUNT      TO RPT-REJ-AMT.                           00040700
040800     MOVE WS-REJECT-REASON TO RPT-REJ-REASON.                      00040800
040900     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.                   00040900
041000                                                                   00041000
041100 700-OPEN-FILES.                                                   00041100
041200     OPEN INPUT  FUNDS-REQUEST-FILE                                00041200
041300                 WALLET-MASTER-IN                                  00041300
041400          OUTPUT WALLET-MASTER-OUT                                 00041400
041500                 TRANSACTION-LOG                                   00041500
041600                 REPORT-FILE.                                      00041600
041700     IF WS-FUNDREQ-STATUS NOT = '00'                               00041700
041800         DISPLAY 'ERROR OPENING FUNDS REQUEST FILE. RC: '          00041800
041900                 WS-FUNDREQ-STATUS                                 00041900
042000         MOVE 16 TO RETURN-CODE                                    00042000
042100         MOVE 'Y' TO WS-FUNDREQ-EOF                                00042100
042200     END-IF.                                                       00042200
042300                                                                   00042300
042400 705-LOAD-WALLET-TABLE.                                            00042400
042500     PERFORM 706-READ-WALLET-MASTER                                00042500
042600             UNTIL WS-WALTMSTI-STATUS = '10'.                      00042600
042700                                                                   00042700
042800 706-READ-WALLET-MASTER.                                           00042800
042900     READ WALLET-MASTER-IN INTO WM-WALLET-RECORD.                  00042900
043000     EVALUATE WS-WALTMSTI-STATUS                                   00043000
043100         WHEN '00'                                                 00043100
043200             ADD 1 TO WS-WALLET-COUNT                              00043200
043300             MOVE WR-CUSTOMER-ID TO                                00043300
043400                  WT-CUSTOMER-ID(WS-WALLET-COUNT)                  00043400
043500             MOVE WR-BALANCE     TO                                00043500
043600                  WT-BALANCE(WS-WALLET-COUNT)                      00043600
043700             MOVE WR-VERSION     TO                                00043700
043800                  WT-VERSION(WS-WALLET-COUNT)                      00043800
043900         WHEN '10'                                                 00043900
044000             CONTINUE                                              00044000
044100         WHEN OTHER                                                00044100
044200             DISPLAY 'ERROR READING WALLET MASTER. RC: '           00044200
044300                     WS-WALTMSTI-STATUS                            00044300
044400             MOVE '10' TO WS-WALTMSTI-STATUS                       00044400
044500     END-EVALUATE.                                                 00044500
044600                                                                   00044600
044700 730-READ-FUNDS-REQUEST.                                           00044700
044800     READ FUNDS-REQUEST-FILE                                       00044800
044900         AT END MOVE 'Y' TO WS-FUNDREQ-EOF.                        00044900
045000                                                                   00045000
045100 780-WRITE-WALLET-TABLE.                                           00045100
045200     PERFORM 785-WRITE-ONE-WALLET                                  00045200
045300             VARYING WT-IDX FROM 1 BY 1                            00045300
045400             UNTIL WT-IDX > WS-WALLET-COUNT.                       00045400
045500                                                                   00045500
045600 785-WRITE-ONE-WALLET.                                             00045600
045700     MOVE WT-CUSTOMER-ID(WT-IDX) TO WR-CUSTOMER-ID.                00045700
045800     MOVE WT-BALANCE(WT-IDX)     TO WR-BALANCE.                    00045800
045900     MOVE WT-VERSION(WT-IDX)     TO WR-VERSION.                    00045900
046000     WRITE WO-WALLET-REC FROM WM-WALLET-RECORD.                    00046000
046100                                                                   00046100
046200 790-CLOSE-FILES.                                                  00046200
046300     CLOSE FUNDS-REQUEST-FILE                                      00046300
046400           WALLET-MASTER-IN                                        00046400
046500           WALLET-MASTER-OUT                                       00046500
046600           TRANSACTION-LOG                                         00046600
046700           REPORT-FILE.                                            00046700
046800                                                                   00046800
046900 800-INIT-REPORT.                                                  00046900
047000     MOVE WS-CD-YEAR  TO RPT-YYYY.                                 00047000
047100     MOVE WS-CD-MONTH TO RPT-MM.                                   00047100
047200     MOVE WS-CD-DAY   TO RPT-DD.                                   00047200
047300     MOVE WS-CT-HOUR  TO RPT-HH.                                   00047300
047400     MOVE WS-CT-MINUTE TO RPT-MIN.                                 00047400
047500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.              00047500
047600                                                                   00047600
047700 850-REPORT-RUN-TOTALS.                                            00047700
047800     COMPUTE WS-NET-MOVEMENT =                                     00047800
047900             WS-TOTAL-CREDITS - WS-TOTAL-DEBITS.                   00047900
048000     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.              00048000
048100     MOVE NUM-REQ-READ     TO RPT-NUM-READ.                        00048100
048200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL1 AFTER 1.           00048200
048300     MOVE NUM-REQ-POSTED   TO RPT-NUM-POSTED.                      00048300
048400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL2 AFTER 1.           00048400
048500     MOVE NUM-REQ-REJECTED TO RPT-NUM-REJECTED.                    00048500
048600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL3 AFTER 1.           00048600
048700     MOVE WS-TOTAL-CREDITS TO RPT-TOT-CREDITS.                     00048700
048800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL4 AFTER 1.           00048800
048900     MOVE WS-TOTAL-DEBITS  TO RPT-TOT-DEBITS.                      00048900
049000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL5 AFTER 1.           00049000
049100     MOVE WS-NET-MOVEMENT  TO RPT-NET-MOVEMENT.                    00049100
049200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL6 AFTER 1.           00049200
