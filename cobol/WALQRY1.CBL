000100****************************************************************   00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          *  00000200
000300* ALL RIGHTS RESERVED                                           *  00000300
000400****************************************************************   00000400
000500* PROGRAM:  WALQRY1                                             *  00000500
000600*                                                                * 00000600
000700* AUTHOR :  C. Mercer                                           *  00000700
000800*                                                                * 00000800
000900* PRINTS THE WALLET MASTER, ONE LINE PER WALLET, WITH A GRAND    * 00000900
001000* TOTAL OF ALL BALANCES AT THE END OF THE RUN.  READ-ONLY - THE  * 00001000
001100* MASTER PASSES THROUGH UNCHANGED.                               * 00001100
001200****************************************************************   00001200
001300* CHANGE LOG                                                    *  00001300
001400* ---------------------------------------------------------     *  00001400
001500* 1987-04-20  CMM  ORIGINAL VERSION.                             * 00001500
001600* 1990-03-02  TOK  GRAND TOTAL LINE ADDED - AUDIT WANTED A       * 00001600
001700*                  QUICK WAY TO FOOT THE MASTER WITHOUT          * 00001700
001800*                  PULLING IT INTO A SPREADSHEET (CR-1218).      * 00001800
001900* 1998-09-28  RAA  Y2K: RUN-DATE ACCEPT SWITCHED TO FOUR-DIGIT   * 00001900
002000*                  YEAR FORM (Y2K-118).                          * 00002000
002100* 1999-01-11  RAA  Y2K FOLLOW-UP - REPORT HEADER DATE CONFIRMED  * 00002100
002200*                  TO CARRY A FULL FOUR-DIGIT YEAR ACROSS THE    * 00002200
002300*                  WALLET BATCH SUITE (Y2K-118).                 * 00002300
002400* 2000-05-22  DFS  REPORT TITLE LINE REWORDED TO MATCH THE       * 00002400
002500*                  STANDARD "RUN DATE:" WORDING ADOPTED SHOP-    * 00002500
002600*                  WIDE AFTER THE 1999 REPORT FORMAT AUDIT       * 00002600
002700*                  (CR-1801).                                    * 00002700
002800* 2001-11-09  LF   REPORT FILE LOGICAL NAME CHANGED FROM AN      * 00002800
002900*                  INTERIM DEVELOPMENT DDNAME TO WALLST01 TO     * 00002900
003000*                  MATCH PRODUCTION NAMING STANDARDS (CR-1958).  * 00003000
003100* 2003-07-02  LF   PAGE-BREAK LOGIC ADDED AT 55 LINES SO A LONG  * 00003100
003200*                  MASTER LISTING NO LONGER RUNS OFF THE BOTTOM  * 00003200
003300*                  OF THE FORM WITHOUT A FRESH HEADING (CR-2116).* 00003300
003400****************************************************************   00003400
003500 IDENTIFICATION DIVISION.                                          00003500
003600 PROGRAM-ID.    WALQRY1.                                           00003600
003700 AUTHOR.        C. MERCER.                                         00003700
003800 INSTALLATION.  RETAIL BANKING SYSTEMS.                            00003800
003900 DATE-WRITTEN.  04/20/87.                                          00003900
004000 DATE-COMPILED.                                                    00004000
004100 SECURITY.      NONE.                                              00004100
004200                                                                   00004200
004300 ENVIRONMENT DIVISION.                                             00004300
004400 CONFIGURATION SECTION.                                            00004400
004500 SOURCE-COMPUTER. IBM-370.                                         00004500
004600 OBJECT-COMPUTER. IBM-370.                                         00004600
004700 SPECIAL-NAMES.                                                    00004700
004800     C01 IS TOP-OF-FORM.                                           00004800
004900                                                                   00004900
005000 INPUT-OUTPUT SECTION.                                             00005000
005100 FILE-CONTROL.                                                     00005100
005200     SELECT WALLET-MASTER-IN  ASSIGN TO WALTMSTI                   00005200
005300         ACCESS IS SEQUENTIAL                                      00005300
005400         FILE STATUS  IS  WS-WALTMSTI-STATUS.                      00005400
005500                                                                   00005500
005600     SELECT REPORT-FILE      ASSIGN TO WALLST01                    00005600
005700         FILE STATUS  IS  WS-REPORT-STATUS.                        00005700
005800                                                                   00005800
005900****************************************************************   00005900
006000 DATA DIVISION.                                                    00006000
006100 FILE SECTION.                                                     00006100
006200                                                                   00006200
006300 FD  WALLET-MASTER-IN                                              00006300
006400     RECORDING MODE IS F                                           00006400
006500     BLOCK CONTAINS 0 RECORDS.                                     00006500
006600 01  WI-WALLET-REC               PIC X(40).                        00006600
006700                                                                   00006700
006800 FD  REPORT-FILE                                                   00006800
006900     RECORDING MODE IS F.                                          00006900
007000 01  REPORT-RECORD               PIC X(132).                       00007000
007100                                                                   00007100
007200****************************************************************   00007200
007300 WORKING-STORAGE SECTION.                                          00007300
007400****************************************************************   00007400
007500 01  SYSTEM-DATE-AND-TIME.                                         00007500
007600     05  WS-CURRENT-DATE         PIC 9(8).                         00007600
007700     05  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.              00007700
007800         10  WS-CD-YEAR          PIC 9(4).                         00007800
007900         10  WS-CD-MONTH         PIC 9(2).                         00007900
008000         10  WS-CD-DAY           PIC 9(2).                         00008000
008100                                                                   00008100
008200     05  FILLER                  PIC X(01).                        00008200
008300 01  WS-FIELDS.                                                    00008300
008400     05  WS-WALTMSTI-STATUS      PIC X(2)  VALUE SPACES.           00008400
008500     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.           00008500
008600     05  WS-WALTMSTI-EOF         PIC X     VALUE 'N'.              00008600
008700         88  WS-NO-MORE-WALLETS       VALUE 'Y'.                   00008700
008800                                                                   00008800
008900     05  FILLER                  PIC X(01).                        00008900
009000 01  RUN-TOTALS.                                                   00009000
009100     05  NUM-WALLETS-LISTED      PIC S9(7)    COMP-3 VALUE +0.     00009100
009200     05  WS-GRAND-TOTAL          PIC S9(9)V99 COMP-3 VALUE +0.     00009200
009300                                                                   00009300
009400 COPY WALREC REPLACING ==:TAG:== BY ==WM==.                        00009400
009500                                                                   00009500
009600     05  FILLER                  PIC X(01).                        00009600
009700 01  WS-LINE-COUNT               PIC S9(3) COMP-3 VALUE +99.       00009700
009800 01  WS-DIAG-BYTES               PIC X(02).                        00009800
009900 01  WS-DIAG-NUM REDEFINES WS-DIAG-BYTES PIC S9(3) COMP-3.         00009900
010000 01  WS-DIAG-BYTES-2               PIC X(02).                      00010000
010100 01  WS-DIAG-NUM-2 REDEFINES WS-DIAG-BYTES-2 PIC S9(3) COMP-3.     00010100
010200                                                                   00010200
010300 01  RPT-HEADER1.                                                  00010300
010400     05  FILLER                  PIC X(30)                         00010400
010500         VALUE 'WALLET LISTING - RUN DATE:'.                       00010500
010600     05  RPT-YYYY                PIC 9(4).                         00010600
010700     05  FILLER                  PIC X     VALUE '-'.              00010700
010800     05  RPT-MM                  PIC 99.                           00010800
010900     05  FILLER                  PIC X     VALUE '-'.              00010900
011000     05  RPT-DD                  PIC 99.                           00011000
011100     05  FILLER                  PIC X(75) VALUE SPACES.           00011100
011200 01  RPT-HEADER2.                                                  00011200
011300     05  FILLER                  PIC X(20) VALUE 'CUSTOMER ID'.    00011300
011400     05  FILLER                  PIC X(15) VALUE 'BALANCE'.        00011400
011500     05  FILLER                  PIC X(10) VALUE 'VERSION'.        00011500
011600     05  FILLER                  PIC X(87) VALUE SPACES.           00011600
011700 01  RPT-WALLET-DETAIL.                                            00011700
011800     05  RPT-CUST-ID             PIC X(20).                        00011800
011900     05  FILLER                  PIC X(02) VALUE SPACES.           00011900
012000     05  RPT-BALANCE             PIC ---,---,--9.99.               00012000
012100     05  FILLER                  PIC X(04) VALUE SPACES.           00012100
012200     05  RPT-VERSION             PIC ZZZ,ZZZ,ZZ9.                  00012200
012300     05  FILLER                  PIC X(75) VALUE SPACES.           00012300
012400 01  RPT-GRAND-TOTAL.                                              00012400
012500     05  FILLER                  PIC X(20) VALUE 'GRAND TOTAL:'.    00012500
012600     05  RPT-GT-AMOUNT           PIC ---,---,--9.99.               00012600
012700     05  FILLER                  PIC X(98) VALUE SPACES.           00012700
012800 01  RPT-WALLET-COUNT.                                             00012800
012900     05  FILLER                  PIC X(20) VALUE 'WALLETS LISTED:'. 00012900
013000     05  RPT-WT-COUNT            PIC ZZZ,ZZ9.                      00013000
013100     05  FILLER                  PIC X(101) VALUE SPACES.          00013100
013200                                                                   00013200
013300****************************************************************   00013300
013400 PROCEDURE DIVISION.                                               00013400
013500****************************************************************   00013500
013600                                                                   00013600
013700 000-MAIN.                                                         00013700
013800     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                    00013800
013900     PERFORM 700-OPEN-FILES.                                       00013900
014000     PERFORM 800-INIT-REPORT.                                      00014000
014100                                                                   00014100
014200     PERFORM 710-READ-WALLET-MASTER.                               00014200
014300     PERFORM 100-LIST-ONE-WALLET                                   00014300
014400             UNTIL WS-NO-MORE-WALLETS.                             00014400
014500                                                                   00014500
014600     PERFORM 850-REPORT-GRAND-TOTAL.                               00014600
014700     PERFORM 790-CLOSE-FILES.                                      00014700
014800     GOBACK.                                                       00014800
014900                                                                   00014900
015000 100-LIST-ONE-WALLET.                                              00015000
015100     ADD 1 TO NUM-WALLETS-LISTED.                                  00015100
015200     ADD WR-BALANCE TO WS-GRAND-TOTAL.                             00015200
015300                                                                   00015300
015400     IF WS-LINE-COUNT > 55                                         00015400
015500         PERFORM 800-INIT-REPORT                                   00015500
015600     END-IF.                                                       00015600
015700                                                                   00015700
015800     MOVE WR-CUSTOMER-ID TO RPT-CUST-ID.                           00015800
015900     MOVE WR-BALANCE     TO RPT-BALANCE.                           00015900
016000     MOVE WR-VERSION     TO RPT-VERSION.                           00016000
016100     WRITE REPORT-RECORD FROM RPT-WALLET-DETAIL AFTER 1.           00016100
016200     ADD 1 TO WS-LINE-COUNT.                                       00016200
016300                                                                   00016300
016400     PERFORM 710-READ-WALLET-MASTER.                               00016400
016500                                                                   00016500
016600 700-OPEN-FILES.                                                   00016600
016700     OPEN INPUT WALLET-MASTER-IN                                   00016700
016800          OUTPUT REPORT-FILE.                                      00016800
016900                                                                   00016900
017000 710-READ-WALLET-MASTER.                                           00017000
017100     READ WALLET-MASTER-IN INTO WM-WALLET-RECORD.                  00017100
017200     EVALUATE WS-WALTMSTI-STATUS                                   00017200
017300         WHEN '00'                                                 00017300
017400             CONTINUE                                              00017400
017500         WHEN '10'                                                 00017500
017600             MOVE 'Y' TO WS-WALTMSTI-EOF                           00017600
017700         WHEN OTHER                                                00017700
017800             DISPLAY 'ERROR READING WALLET MASTER. RC: '           00017800
017900                     WS-WALTMSTI-STATUS                            00017900
018000             MOVE 'Y' TO WS-WALTMSTI-EOF                           00018000
018100     END-EVALUATE.                                                 00018100
018200                                                                   00018200
018300 790-CLOSE-FILES.                                                  00018300
018400     CLOSE WALLET-MASTER-IN                                        00018400
018500           REPORT-FILE.                                            00018500
018600                                                                   00018600
018700 800-INIT-REPORT.                                                  00018700
018800     MOVE WS-CD-YEAR  TO RPT-YYYY.                                 00018800
018900     MOVE WS-CD-MONTH TO RPT-MM.                                   00018900
019000     MOVE WS-CD-DAY   TO RPT-DD.                                   00019000
019100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.              00019100
019200     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 2.                 00019200
019300     MOVE 4 TO WS-LINE-COUNT.                                      00019300
019400                                                                   00019400
019500 850-REPORT-GRAND-TOTAL.                                           00019500
019600     MOVE NUM-WALLETS-LISTED TO RPT-WT-COUNT.                      00019600
019700     WRITE REPORT-RECORD FROM RPT-WALLET-COUNT AFTER 2.            00019700
019800     MOVE WS-GRAND-TOTAL TO RPT-GT-AMOUNT.                         00019800
019900     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL AFTER 1.             00019900
