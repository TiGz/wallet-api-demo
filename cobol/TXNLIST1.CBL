000100****************************************************************   00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          *  00000200
000300* ALL RIGHTS RESERVED                                           *  00000300
000400****************************************************************   00000400
000500* PROGRAM:  TXNLIST1                                            *  00000500
000600*                                                                * 00000600
000700* AUTHOR :  C. Mercer                                           *  00000700
000800*                                                                * 00000800
000900* FOR EACH CUSTOMER ID ON THE SELECT-DRIVER FILE, LISTS EVERY    * 00000900
001000* TRANSACTION-LOG ENTRY FOR THAT CUSTOMER IN THE ORDER THEY      * 00001000
001100* WERE POSTED.  THE TRANSACTION LOG IS LOADED WHOLE INTO A       * 00001100
001200* TABLE ONCE AT THE START OF THE RUN SO WE ARE NOT RE-READING    * 00001200
001300* THE LOG FROM THE FRONT FOR EVERY DRIVER RECORD.                * 00001300
001400****************************************************************   00001400
001500* CHANGE LOG                                                    *  00001500
001600* ---------------------------------------------------------     *  00001600
001700* 1987-05-04  CMM  ORIGINAL VERSION.                             * 00001700
001800* 1991-11-05  TOK  TABLE-LOAD APPROACH ADOPTED IN PLACE OF THE   * 00001800
001900*                  ORIGINAL RE-READ-THE-LOG-EVERY-TIME LOGIC -   * 00001900
002000*                  MONTH-END DRIVER LIST WAS TAKING OVER AN      * 00002000
002100*                  HOUR (CR-1391).                               * 00002100
002200* 1998-09-28  RAA  Y2K: RUN-DATE ACCEPT SWITCHED TO FOUR-DIGIT   * 00002200
002300*                  YEAR FORM (Y2K-118).                          * 00002300
002400* 1999-01-11  RAA  Y2K FOLLOW-UP - REPORT HEADER DATE CONFIRMED  * 00002400
002500*                  TO CARRY A FULL FOUR-DIGIT YEAR ACROSS THE    * 00002500
002600*                  WALLET BATCH SUITE (Y2K-118).                 * 00002600
002700* 2000-04-19  DFS  (NO TRANSACTIONS FOUND) LINE ADDED FOR A      * 00002700
002800*                  CUSTOMER WITH NO POSTINGS THAT QUARTER - HELP * 00002800
002900*                  DESK WAS GETTING CALLS ABOUT BLANK SECTIONS   * 00002900
003000*                  (CR-1802).                                    * 00003000
003100* 2001-10-02  LF   CUSTOMER HEADING LINE REWORDED TO READ        * 00003100
003200*                  "CUSTOMER ID:" TO MATCH THE WALLET LISTING    * 00003200
003300*                  REPORT FORMAT (CR-1957).                      * 00003300
003400* 2003-07-02  LF   DRIVER FILE (CUSTSEL1) NOW BUILT BY           * 00003400
003500*                  OPERATIONS AS A FLAT SEQUENTIAL LIST - NOTED  * 00003500
003600*                  HERE FOR THE FILE DESCRIPTION (CR-2118).      * 00003600
003700****************************************************************   00003700
003800 IDENTIFICATION DIVISION.                                          00003800
003900 PROGRAM-ID.    TXNLIST1.                                          00003900
004000 AUTHOR.        C. MERCER.                                         00004000
004100 INSTALLATION.  RETAIL BANKING SYSTEMS.                            00004100
004200 DATE-WRITTEN.  05/04/87.                                          00004200
004300 DATE-COMPILED.                                                    00004300
004400 SECURITY.      NONE.                                              00004400
004500                                                                   00004500
004600 ENVIRONMENT DIVISION.                                             00004600
004700 CONFIGURATION SECTION.                                            00004700
004800 SOURCE-COMPUTER. IBM-370.                                         00004800
004900 OBJECT-COMPUTER. IBM-370.                                         00004900
005000 SPECIAL-NAMES.                                                    00005000
005100     C01 IS TOP-OF-FORM.                                           00005100
005200                                                                   00005200
005300 INPUT-OUTPUT SECTION.                                             00005300
005400 FILE-CONTROL.                                                     00005400
005500     SELECT CUST-SELECT-FILE ASSIGN TO CUSTSEL1                    00005500
005600         ORGANIZATION IS LINE SEQUENTIAL                           00005600
005700         FILE STATUS  IS  WS-CUSTSEL-STATUS.                       00005700
005800                                                                   00005800
005900     SELECT TRANSACTION-LOG  ASSIGN TO TRANSLOG                    00005900
006000         ACCESS IS SEQUENTIAL                                      00006000
006100         FILE STATUS  IS  WS-TRANSLOG-STATUS.                      00006100
006200                                                                   00006200
006300     SELECT REPORT-FILE      ASSIGN TO TXNLST01                    00006300
006400         FILE STATUS  IS  WS-REPORT-STATUS.                        00006400
006500                                                                   00006500
006600****************************************************************   00006600
006700 DATA DIVISION.                                                    00006700
006800 FILE SECTION.                                                     00006800
006900                                                                   00006900
007000 FD  CUST-SELECT-FILE                                              00007000
007100     RECORDING MODE IS F.                                          00007100
007200 COPY CUSTSEL.                                                     00007200
007300                                                                   00007300
007400 FD  TRANSACTION-LOG                                               00007400
007500     RECORDING MODE IS F.                                          00007500
007600 COPY TRANREC.                                                     00007600
007700                                                                   00007700
007800 FD  REPORT-FILE                                                   00007800
007900     RECORDING MODE IS F.                                          00007900
008000 01  REPORT-RECORD               PIC X(132).                       00008000
008100                                                                   00008100
008200****************************************************************   00008200
008300 WORKING-STORAGE SECTION.                                          00008300
008400****************************************************************   00008400
008500 01  SYSTEM-DATE-AND-TIME.                                         00008500
008600     05  WS-CURRENT-DATE         PIC 9(8).                         00008600
008700     05  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.              00008700
008800         10  WS-CD-YEAR          PIC 9(4).                         00008800
008900         10  WS-CD-MONTH         PIC 9(2).                         00008900
009000         10  WS-CD-DAY           PIC 9(2).                         00009000
009100                                                                   00009100
009200     05  FILLER                  PIC X(01).                        00009200
009300 01  WS-FIELDS.                                                    00009300
009400     05  WS-CUSTSEL-STATUS       PIC X(2)  VALUE SPACES.           00009400
009500     05  WS-TRANSLOG-STATUS      PIC X(2)  VALUE SPACES.           00009500
009600     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.           00009600
009700     05  WS-CUSTSEL-EOF          PIC X     VALUE 'N'.              00009700
009800         88  WS-NO-MORE-SELECTS       VALUE 'Y'.                   00009800
009900                                                                   00009900
010000     05  FILLER                  PIC X(01).                        00010000
010100 01  WS-TRAN-TABLE.                                                00010100
010200     05  WS-TRAN-COUNT           PIC 9(7)     COMP-3 VALUE 0.      00010200
010300     05  WS-TRAN-ENTRY OCCURS 1 TO 999999 TIMES                    00010300
010400             DEPENDING ON WS-TRAN-COUNT                            00010400
010500             INDEXED BY WT-IDX.                                    00010500
010600         10  WT-CUSTOMER-ID      PIC X(20).                        00010600
010700         10  WT-TRANS-ID         PIC 9(9)     COMP-3.              00010700
010800         10  WT-AMOUNT           PIC S9(9)V99 COMP-3.              00010800
010900         10  WT-TYPE             PIC X(06).                        00010900
011000         10  WT-TIMESTAMP        PIC X(26).                        00011000
011100                                                                   00011100
011200 01  RUN-TOTALS.                                                   00011200
011300     05  NUM-CUSTOMERS-LISTED    PIC S9(7)    COMP-3 VALUE +0.     00011300
011400     05  NUM-TRANS-LISTED        PIC S9(7)    COMP-3 VALUE +0.     00011400
011500                                                                   00011500
011600     05  FILLER                  PIC X(01).                        00011600
011700 01  WS-LINE-COUNT               PIC S9(3) COMP-3 VALUE +99.       00011700
011800 01  WS-DIAG-BYTES               PIC X(02).                        00011800
011900 01  WS-DIAG-NUM REDEFINES WS-DIAG-BYTES PIC S9(3) COMP-3.         00011900
012000 01  WS-DIAG-BYTES-2               PIC X(02).                      00012000
012100 01  WS-DIAG-NUM-2 REDEFINES WS-DIAG-BYTES-2 PIC S9(3) COMP-3.     00012100
012200 01  WS-CUST-MATCH-COUNT         PIC S9(7) COMP-3 VALUE +0.        00012200
012300                                                                   00012300
012400 01  RPT-HEADER1.                                                  00012400
012500     05  FILLER                  PIC X(32)                         00012500
012600         VALUE 'TRANSACTION LISTING - RUN DATE:'.                  00012600
012700     05  RPT-YYYY                PIC 9(4).                         00012700
012800     05  FILLER                  PIC X     VALUE '-'.              00012800
012900     05  RPT-MM                  PIC 99.                           00012900
013000     05  FILLER                  PIC X     VALUE '-'.              00013000
013100     05  RPT-DD                  PIC 99.                           00013100
013200     05  FILLER                  PIC X(73) VALUE SPACES.           00013200
013300 01  RPT-CUSTOMER-HDR.                                             00013300
013400     05  FILLER                  PIC X(12) VALUE 'CUSTOMER ID:'.   00013400
013500     05  RPT-CUST-ID             PIC X(20).                        00013500
013600     05  FILLER                  PIC X(100) VALUE SPACES.          00013600
013700 01  RPT-TRAN-DETAIL.                                              00013700
013800     05  FILLER                  PIC X(04) VALUE SPACES.           00013800
013900     05  RPT-TRANS-ID            PIC ZZZZZZZZ9.                    00013900
014000     05  FILLER                  PIC X(02) VALUE SPACES.           00014000
014100     05  RPT-TYPE                PIC X(06).                        00014100
014200     05  FILLER                  PIC X(02) VALUE SPACES.           00014200
014300     05  RPT-AMOUNT              PIC ---,---,--9.99.               00014300
014400     05  FILLER                  PIC X(02) VALUE SPACES.           00014400
014500     05  RPT-TIMESTAMP           PIC X(26).                        00014500
014600     05  FILLER                  PIC X(63) VALUE SPACES.           00014600
014700 01  RPT-NO-TRAN-DETAIL.                                           00014700
014800     05  FILLER                  PIC X(04) VALUE SPACES.           00014800
014900     05  FILLER                  PIC X(24)                         00014900
015000         VALUE '(NO TRANSACTIONS FOUND)'.                          00015000
015100     05  FILLER                  PIC X(104) VALUE SPACES.          00015100
015200                                                                   00015200
015300****************************************************************   00015300
015400 PROCEDURE DIVISION.                                               00015400
015500****************************************************************   00015500
015600                                                                   00015600
015700 000-MAIN.                                                         00015700
015800     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                    00015800
015900     PERFORM 700-OPEN-FILES.                                       00015900
016000     PERFORM 705-LOAD-TRAN-TABLE.                                  00016000
016100     PERFORM 800-INIT-REPORT.                                      00016100
016200                                                                   00016200
016300     PERFORM 720-READ-CUST-SELECT.                                 00016300
016400     PERFORM 100-LIST-CUSTOMER-TRANS                               00016400
016500             UNTIL WS-NO-MORE-SELECTS.                             00016500
016600                                                                   00016600
016700     PERFORM 790-CLOSE-FILES.                                      00016700
016800     GOBACK.                                                       00016800
016900                                                                   00016900
017000 100-LIST-CUSTOMER-TRANS.                                          00017000
017100     ADD 1 TO NUM-CUSTOMERS-LISTED.                                00017100
017200     MOVE CS-CUSTOMER-ID TO RPT-CUST-ID.                           00017200
017300     WRITE REPORT-RECORD FROM RPT-CUSTOMER-HDR AFTER 2.            00017300
017400     MOVE ZERO TO WS-CUST-MATCH-COUNT.                             00017400
017500                                                                   00017500
017600     PERFORM 200-LIST-ONE-TRAN                                     00017600
017700             VARYING WT-IDX FROM 1 BY 1                            00017700
017800             UNTIL WT-IDX > WS-TRAN-COUNT.                         00017800
017900                                                                   00017900
018000     IF WS-CUST-MATCH-COUNT = 0                                    00018000
018100         WRITE REPORT-RECORD FROM RPT-NO-TRAN-DETAIL AFTER 1       00018100
018200     END-IF.                                                       00018200
018300                                                                   00018300
018400     PERFORM 720-READ-CUST-SELECT.                                 00018400
018500                                                                   00018500
018600 200-LIST-ONE-TRAN.                                                00018600
018700     IF WT-CUSTOMER-ID(WT-IDX) = CS-CUSTOMER-ID                    00018700
018800         ADD 1 TO NUM-TRANS-LISTED                                 00018800
018900         ADD 1 TO WS-CUST-MATCH-COUNT                              00018900
019000         MOVE WT-TRANS-ID(WT-IDX)  TO RPT-TRANS-ID                 00019000
019100         MOVE WT-TYPE(WT-IDX)      TO RPT-TYPE                     00019100
019200         MOVE WT-AMOUNT(WT-IDX)    TO RPT-AMOUNT                   00019200
019300         MOVE WT-TIMESTAMP(WT-IDX) TO RPT-TIMESTAMP                00019300
019400         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL AFTER 1          00019400
019500     END-IF.                                                       00019500
019600                                                                   00019600
019700 700-OPEN-FILES.                                                   00019700
019800     OPEN INPUT  CUST-SELECT-FILE                                  00019800
019900                 TRANSACTION-LOG                                   00019900
020000          OUTPUT REPORT-FILE.                                      00020000
020100                                                                   00020100
020200 705-LOAD-TRAN-TABLE.                                              00020200
020300     PERFORM 706-READ-ONE-TRAN                                     00020300
020400             UNTIL WS-TRANSLOG-STATUS = '10'.                      00020400
020500                                                                   00020500
020600 706-READ-ONE-TRAN.                                                00020600
020700     READ TRANSACTION-LOG.                                         00020700
020800     EVALUATE WS-TRANSLOG-STATUS                                   00020800
020900         WHEN '00'                                                 00020900
021000             ADD 1 TO WS-TRAN-COUNT                                00021000
021100             MOVE TR-CUSTOMER-ID TO                                00021100
021200                  WT-CUSTOMER-ID(WS-TRAN-COUNT)                    00021200
021300             MOVE TR-TRANS-ID    TO                                00021300
021400                  WT-TRANS-ID(WS-TRAN-COUNT)                       00021400
021500             MOVE TR-AMOUNT      TO                                00021500
021600                  WT-AMOUNT(WS-TRAN-COUNT)                         00021600
021700             MOVE TR-TYPE        TO                                00021700
021800                  WT-TYPE(WS-TRAN-COUNT)                           00021800
021900             MOVE TR-TIMESTAMP   TO                                00021900
022000                  WT-TIMESTAMP(WS-TRAN-COUNT)                      00022000
022100         WHEN '10'                                                 00022100
022200             CONTINUE                                              00022200
022300         WHEN OTHER                                                00022300
022400             DISPLAY 'ERROR READING TRANSACTION LOG. RC: '         00022400
022500                     WS-TRANSLOG-STATUS                            00022500
022600             MOVE '10' TO WS-TRANSLOG-STATUS                       00022600
022700     END-EVALUATE.                                                 00022700
022800                                                                   00022800
022900 720-READ-CUST-SELECT.                                             00022900
023000     READ CUST-SELECT-FILE                                         00023000
023100         AT END MOVE 'Y' TO WS-CUSTSEL-EOF.                        00023100
023200                                                                   00023200
023300 790-CLOSE-FILES.                                                  00023300
023400     CLOSE CUST-SELECT-FILE                                        00023400
023500           TRANSACTION-LOG                                         00023500
023600           REPORT-FILE.                                            00023600
023700                                                                   00023700
023800 800-INIT-REPORT.                                                  00023800
023900     MOVE WS-CD-YEAR  TO RPT-YYYY.                                 00023900
024000     MOVE WS-CD-MONTH TO RPT-MM.                                   00024000
024100     MOVE WS-CD-DAY   TO RPT-DD.                                   00024100
024200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.              00024200
