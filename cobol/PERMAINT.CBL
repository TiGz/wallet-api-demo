000100****************************************************************   00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          *  00000200
000300* ALL RIGHTS RESERVED                                           *  00000300
000400****************************************************************   00000400
000500* PROGRAM:  PERMAINT                                            *  00000500
000600*                                                                * 00000600
000700* AUTHOR :  D. Stout                                            *  00000700
000800*                                                                * 00000800
000900* PERSON MASTER MAINTENANCE - PROCESSES A FILE OF CREATE/        * 00000900
001000* UPDATE/DELETE INSTRUCTIONS AGAINST THE PERSON MASTER.  KEYED   * 00001000
001100* ON PR-PERSON-ID.  SAME TABLE-LOAD SUBSTITUTE FOR INDEXED       * 00001100
001200* ACCESS AS THE WALLET JOBS - SEE PERSREC.                       * 00001200
001300*                                                                * 00001300
001400* ON CREATE THE PERSON-ID IS ASSIGNED BY THIS PROGRAM (THE       * 00001400
001500* TRANSACTION COMES IN WITH IT BLANK) - WE HAVE NO EQUIVALENT    * 00001500
001600* OF THE ONLINE SYSTEM'S GENERATED KEY SO WE HAND OUT A          * 00001600
001700* SEQUENCE NUMBER INSTEAD.                                       * 00001700
001800****************************************************************   00001800
001900* CHANGE LOG                                                    *  00001900
002000* ---------------------------------------------------------     *  00002000
002100* 1988-11-02  DFS  ORIGINAL VERSION - CARRIED OVER FROM THE      * 00002100
002200*                  OLD CARD-IMAGE MAINTENANCE RUN.               * 00002200
002300* 1990-06-14  DFS  DELETE NOW COMPACTS THE TABLE INSTEAD OF      * 00002300
002400*                  LEAVING A HOLE - THE OLD LOGIC WAS SKIPPING   * 00002400
002500*                  THE ENTRY RIGHT AFTER A DELETED ONE (PR-0134).* 00002500
002600* 1994-02-08  TOK  REJECT LISTING ADDED FOR NOT-FOUND UPDATES    * 00002600
002700*                  AND DELETES - OPERATIONS WAS RE-KEYING BLIND  * 00002700
002800*                  WHEN A BATCH CAME BACK SHORT (CR-1541).       * 00002800
002900* 1998-09-28  RAA  Y2K: PR-CREATED-AT NOW STAMPED FROM A FOUR-   * 00002900
003000*                  DIGIT YEAR RUN DATE (Y2K-118).                * 00003000
003100* 1999-01-11  RAA  Y2K FOLLOW-UP - PERSON MASTER DATE-OF-BIRTH   * 00003100
003200*                  FIELD CONFIRMED TO ALREADY CARRY A FOUR-DIGIT * 00003200
003300*                  YEAR, NO FORMAT CHANGE REQUIRED (Y2K-118).    * 00003300
003400* 2000-08-03  DFS  TABLE SIZE CONFIRMED ADEQUATE AFTER THE       * 00003400
003500*                  SPRING CONVERSION ADDED SEVERAL THOUSAND NEW  * 00003500
003600*                  ACCOUNTS - NO CHANGE REQUIRED, NOTED HERE PER * 00003600
003700*                  AUDIT REQUEST (INC-2281).                     * 00003700
003800* 2001-11-09  LF   GENERATED PERSON-ID SEQUENCE FIELD WIDENED    * 00003800
003900*                  FROM SIX TO NINE DIGITS AHEAD OF THE MULTI-   * 00003900
004000*                  BRANCH ROLLOUT (CR-1959).                     * 00004000
004100* 2003-07-02  LF   REJECT LISTING COLUMN WIDTHS STANDARDIZED     * 00004100
004200*                  ACROSS THE SHOP'S BATCH SUITE AFTER FINANCE   * 00004200
004300*                  REQUESTED CONSISTENT REPORT FORMATTING        * 00004300
004400*                  (CR-2119).                                    * 00004400
004500****************************************************************   00004500
004600 IDENTIFICATION DIVISION.                                          00004600
004700 PROGRAM-ID.    PERMAINT.                                          00004700
004800 AUTHOR.        D. STOUT.                                          00004800
004900 INSTALLATION.  RETAIL BANKING SYSTEMS.                            00004900
005000 DATE-WRITTEN.  11/02/88.                                          00005000
005100 DATE-COMPILED.                                                    00005100
005200 SECURITY.      NONE.                                              00005200
005300                                                                   00005300
005400 ENVIRONMENT DIVISION.                                             00005400
005500 CONFIGURATION SECTION.                                            00005500
005600 SOURCE-COMPUTER. IBM-370.                                         00005600
005700 OBJECT-COMPUTER. IBM-370.                                         00005700
005800 SPECIAL-NAMES.                                                    00005800
005900     C01 IS TOP-OF-FORM.                                           00005900
006000                                                                   00006000
006100 INPUT-OUTPUT SECTION.                                             00006100
006200 FILE-CONTROL.                                                     00006200
006300     SELECT PERSON-TXN-FILE  ASSIGN TO PERSTXN1                    00006300
006400         ORGANIZATION IS LINE SEQUENTIAL                           00006400
006500         FILE STATUS  IS  WS-PERSTXN-STATUS.                       00006500
006600                                                                   00006600
006700     SELECT PERSON-MASTER-IN  ASSIGN TO PERMSTI                    00006700
006800         ACCESS IS SEQUENTIAL                                      00006800
006900         FILE STATUS  IS  WS-PERMSTI-STATUS.                       00006900
007000                                                                   00007000
007100     SELECT PERSON-MASTER-OUT ASSIGN TO PERMSTO                    00007100
007200         ACCESS IS SEQUENTIAL                                      00007200
007300         FILE STATUS  IS  WS-PERMSTO-STATUS.                       00007300
007400                                                                   00007400
007500     SELECT REPORT-FILE      ASSIGN TO PERRPT01                    00007500
007600         FILE STATUS  IS  WS-REPORT-STATUS.                        00007600
007700                                                                   00007700
007800****************************************************************   00007800
007900 DATA DIVISION.                                                    00007900
008000 FILE SECTION.                                                     00008000
008100                                                                   00008100
008200 FD  PERSON-TXN-FILE                                               00008200
008300     RECORDING MODE IS F.                                          00008300
008400 COPY PERSTXN.                                                     00008400
008500                                                                   00008500
008600 FD  PERSON-MASTER-IN                                              00008600
008700     RECORDING MODE IS F                                           00008700
008800     BLOCK CONTAINS 0 RECORDS.                                     00008800
008900 01  PI-PERSON-REC               PIC X(150).                       00008900
009000                                                                   00009000
009100 FD  PERSON-MASTER-OUT                                             00009100
009200     RECORDING MODE IS F                                           00009200
009300     BLOCK CONTAINS 0 RECORDS.                                     00009300
009400 01  PO-PERSON-REC               PIC X(150).                       00009400
009500                                                                   00009500
009600 FD  REPORT-FILE                                                   00009600
009700     RECORDING MODE IS F.                                          00009700
009800 01  REPORT-RECORD               PIC X(132).                       00009800
009900                                                                   00009900
010000****************************************************************   00010000
010100 WORKING-STORAGE SECTION.                                          00010100
010200****************************************************************   00010200
010300 01  SYSTEM-DATE-AND-TIME.                                         00010300
010400     05  WS-CURRENT-DATE         PIC 9(8).                         00010400
010500     05  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.              00010500
010600         10  WS-CD-YEAR          PIC 9(4).                         00010600
010700         10  WS-CD-MONTH         PIC 9(2).                         00010700
010800         10  WS-CD-DAY           PIC 9(2).                         00010800
010900     05  WS-CURRENT-TIME         PIC 9(8).                         00010900
011000     05  WS-CURRENT-TIME-X REDEFINES WS-CURRENT-TIME.              00011000
011100         10  WS-CT-HOUR          PIC 9(2).                         00011100
011200         10  WS-CT-MINUTE        PIC 9(2).                         00011200
011300         10  WS-CT-SECOND        PIC 9(2).                         00011300
011400         10  WS-CT-HUNDREDTH     PIC 9(2).                         00011400
011500                                                                   00011500
011600     05  FILLER                  PIC X(01).                        00011600
011700 01  WS-FIELDS.                                                    00011700
011800     05  WS-PERSTXN-STATUS       PIC X(2)  VALUE SPACES.           00011800
011900     05  WS-PERMSTI-STATUS       PIC X(2)  VALUE SPACES.           00011900
012000     05  WS-PERMSTO-STATUS       PIC X(2)  VALUE SPACES.           00012000
012100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.           00012100
012200     05  WS-PERSTXN-EOF          PIC X     VALUE 'N'.              00012200
012300         88  WS-NO-MORE-TXNS           VALUE 'Y'.                  00012300
012400     05  WS-PERSON-FOUND         PIC X     VALUE 'N'.              00012400
012500         88  WS-PERSON-WAS-FOUND       VALUE 'Y'.                  00012500
012600     05  WS-REJECT-REASON        PIC X(20) VALUE SPACES.           00012600
012700                                                                   00012700
012800     05  FILLER                  PIC X(01).                        00012800
012900 01  WS-PERSON-TABLE.                                              00012900
013000     05  WS-PERSON-COUNT         PIC 9(5)     COMP-3 VALUE 0.      00013000
013100     05  WS-PERSON-ENTRY OCCURS 1 TO 5000 TIMES                    00013100
013200             DEPENDING ON WS-PERSON-COUNT                          00013200
013300             INDEXED BY PS-IDX.                                    00013300
013400         10  PS-PERSON-ID        PIC X(36).                        00013400
013500         10  PS-TITLE            PIC X(10).                        00013500
013600         10  PS-FIRST-NAME       PIC X(30).                        00013600
013700         10  PS-LAST-NAME        PIC X(30).                        00013700
013800         10  PS-DOB              PIC X(10).                        00013800
013900         10  PS-CREATED-AT       PIC X(26).                        00013900
014000                                                                   00014000
014100 01  WS-NEXT-PERSON-SEQ          PIC 9(9)     COMP-3 VALUE 0.      00014100
014200 01  WS-NEW-PERSON-ID.                                             00014200
014300     05  FILLER                  PIC X(07) VALUE 'PERSON-'.        00014300
014400     05  WS-NPI-SEQ              PIC 9(9).                         00014400
014500     05  FILLER                  PIC X(20) VALUE SPACES.           00014500
014600                                                                   00014600
014700 01  RUN-TOTALS.                                                   00014700
014800     05  NUM-TXN-READ            PIC S9(7) COMP-3 VALUE +0.        00014800
014900     05  NUM-TXN-CREATED         PIC S9(7) COMP-3 VALUE +0.        00014900
015000     05  NUM-TXN-UPDATED         PIC S9(7) COMP-3 VALUE +0.        00015000
015100     05  NUM-TXN-DELETED         PIC S9(7) COMP-3 VALUE +0.        00015100
015200     05  NUM-TXN-REJECTED        PIC S9(7) COMP-3 VALUE +0.        00015200
015300                                                                   00015300
015400 COPY PERSREC REPLACING ==:TAG:== BY ==PM==.                       00015400
015500                                                                   00015500
015600     05  FILLER                  PIC X(01).                        00015600
015700 01  WS-COMPACT-IDX              PIC 9(5)  COMP-3 VALUE 0.         00015700
015800 01  WS-DIAG-BYTES               PIC X(02).                        00015800
015900 01  WS-DIAG-NUM REDEFINES WS-DIAG-BYTES PIC S9(3) COMP-3.         00015900
016000                                                                   00016000
016100 01  RPT-HEADER1.                                                  00016100
016200     05  FILLER                  PIC X(32)                         00016200
016300         VALUE 'PERSON MAINTENANCE - RUN DATE:'.                   00016300
016400     05  RPT-YYYY                PIC 9(4).                         00016400
016500     05  FILLER                  PIC X     VALUE '-'.              00016500
016600     05  RPT-MM                  PIC 99.                           00016600
016700     05  FILLER                  PIC X     VALUE '-'.              00016700
016800     05  RPT-DD                  PIC 99.                           00016800
016900     05  FILLER                  PIC X(73) VALUE SPACES.           00016900
017000 01  RPT-REJECT-DETAIL.                                            00017000
017100     05  FILLER                  PIC X(10) VALUE '*** REJ: '.      00017100
017200     05  RPT-REJ-ACTION          PIC X(06).                        00017200
017300     05  FILLER                  PIC X(02) VALUE SPACES.           00017300
017400     05  RPT-REJ-PERSON-ID       PIC X(36).                        00017400
017500     05  FILLER                  PIC X(02) VALUE SPACES.           00017500
017600     05  RPT-REJ-REASON          PIC X(20).                        00017600
017700     05  FILLER                  PIC X(56) VALUE SPACES.           00017700
017800 01  RPT-STATS-HDR1.                                               00017800
017900     05  FILLER PIC X(26) VALUE 'Run Totals:               '.      00017900
018000     05  FILLER PIC X(106) VALUE SPACES.                           00018000
018100 01  RPT-STATS-DETAIL1.                                            00018100
018200     05  FILLER              PIC X(20) VALUE 'TXNS READ       : '. 00018200
018300     05  RPT-NUM-READ        PIC ZZZ,ZZ9.                          00018300
018400     05  FILLER              PIC X(105) VALUE SPACES.              00018400
018500 01  RPT-STATS-DETAIL2.                                            00018500
018600     05  FILLER              PIC X(20) VALUE 'PERSONS CREATED : '. 00018600
018700     05  RPT-NUM-CREATED     PIC ZZZ,ZZ9.                          00018700
018800     05  FILLER              PIC X(105) VALUE SPACES.              00018800
018900 01  RPT-STATS-DETAIL3.                                            00018900
019000     05  FILLER              PIC X(20) VALUE 'PERSONS UPDATED : '. 00019000
019100     05  RPT-NUM-UPDATED     PIC ZZZ,ZZ9.                          00019100
019200     05  FILLER              PIC X(105) VALUE SPACES.              00019200
019300 01  RPT-STATS-DETAIL4.                                            00019300
019400     05  FILLER              PIC X(20) VALUE 'PERSONS DELETED : '. 00019400
019500     05  RPT-NUM-DELETED     PIC ZZZ,ZZ9.                          00019500
019600     05  FILLER              PIC X(105) VALUE SPACES.              00019600
019700 01  RPT-STATS-DETAIL5.                                            00019700
019800     05  FILLER              PIC X(20) VALUE 'TXNS REJECTED   : '. 00019800
019900     05  RPT-NUM-REJECTED    PIC ZZZ,ZZ9.                          00019900
020000     05  FILLER              PIC X(105) VALUE SPACES.              00020000
020100                                                                   00020100
020200****************************************************************   00020200
020300 PROCEDURE DIVISION.                                               00020300
020400****************************************************************   00020400
020500                                                                   00020500
020600 000-MAIN.                                                         00020600
020700     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                    00020700
020800     ACCEPT WS-CURRENT-TIME FROM TIME.                             00020800
020900     PERFORM 700-OPEN-FILES.                                       00020900
021000     PERFORM 705-LOAD-PERSON-TABLE.                                00021000
021100     PERFORM 800-INIT-REPORT.                                      00021100
021200                                                                   00021200
021300     PERFORM 730-READ-PERSON-TXN.                                  00021300
021400     PERFORM 100-PROCESS-PERSON-TXN                                00021400
021500             UNTIL WS-NO-MORE-TXNS.                                00021500
021600                                                                   00021600
021700     PERFORM 780-WRITE-PERSON-TABLE.                               00021700
021800     PERFORM 850-REPORT-RUN-TOTALS.                                00021800
021900     PERFORM 790-CLOSE-FILES.                                      00021900
022000     GOBACK.                                                       00022000
022100                                                                   00022100
022200 100-PROCESS-PERSON-TXN.                                           00022200
022300     ADD 1 TO NUM-TXN-READ.                                        00022300
022400     MOVE SPACES TO WS-REJECT-REASON.                              00022400
022500     EVALUATE TRUE                                                 00022500
022600         WHEN PT-ACTION-CREATE                                     00022600
022700             PERFORM 210-CREATE-PERSON                             00022700
022800         WHEN PT-ACTION-UPDATE                                     00022800
022900             PERFORM 220-UPDATE-PERSON                             00022900
023000         WHEN PT-ACTION-DELETE                                     00023000
023100             PERFORM 230-DELETE-PERSON                             00023100
023200         WHEN OTHER                                                00023200
023300             MOVE 'INVALID ACTION CODE' TO WS-REJECT-REASON        00023300
023400             PERFORM 299-REPORT-REJECT                             00023400
023500     END-EVALUATE.                                                 00023500
023600     PERFORM 730-READ-PERSON-TXN.                                  00023600
023700                                                                   00023700
023800 210-CREATE-PERSON.                                                00023800
023900     ADD 1 TO WS-PERSON-COUNT.                                     00023900
024000     ADD 1 TO WS-NEXT-PERSON-SEQ.                                  00024000
024100     MOVE WS-NEXT-PERSON-SEQ TO WS-NPI-SEQ.                        00024100
024200     MOVE WS-NEW-PERSON-ID    TO PS-PERSON-ID(WS-PERSON-COUNT).    00024200
024300     MOVE PT-TITLE            TO PS-TITLE(WS-PERSON-COUNT).        00024300
024400     MOVE PT-FIRST-NAME       TO PS-FIRST-NAME(WS-PERSON-COUNT).   00024400
024500     MOVE PT-LAST-NAME        TO PS-LAST-NAME(WS-PERSON-COUNT).    00024500
024600     MOVE PT-DOB              TO PS-DOB(WS-PERSON-COUNT).          00024600
024700     PERFORM 215-STAMP-CREATED-AT.                                 00024700
024800     MOVE PR-CREATED-AT       TO PS-CREATED-AT(WS-PERSON-COUNT).   00024800
024900     ADD 1 TO NUM-TXN-CREATED.                                     00024900
025000                                                                   00025000
025100 215-STAMP-CREATED-AT.                                             00025100
025200     STRING WS-CD-YEAR             DELIMITED BY SIZE               00025200
025300            '-'                    DELIMITED BY SIZE               00025300
025400            WS-CD-MONTH            DELIMITED BY SIZE               00025400
025500            '-'                    DELIMITED BY SIZE               00025500
025600            WS-CD-DAY              DELIMITED BY SIZE               00025600
025700            'T'                    DELIMITED BY SIZE               00025700
025800            WS-CT-HOUR             DELIMITED BY SIZE               00025800
025900            ':'                    DELIMITED BY SIZE               00025900
026000            WS-CT-MINUTE           DELIMITED BY SIZE               00026000
026100            ':'                    DELIMITED BY SIZE               00026100
026200            WS-CT-SECOND           DELIMITED BY SIZE               00026200
026300            '.'                    DELIMITED BY SIZE               00026300
026400            WS-CT-HUNDREDTH        DELIMITED BY SIZE               00026400
026500            '0000'                 DELIMITED BY SIZE               00026500
026600       INTO PR-CREATED-AT                                          00026600
026700     END-STRING.                                                   00026700
026800                                                                   00026800
026900 220-UPDATE-PERSON.                                                00026900
027000     PERFORM 232-FIND-PERSON.                                      00027000
027100     IF WS-PERSON-WAS-FOUND                                        00027100
027200         MOVE PT-TITLE      TO PS-TITLE(PS-IDX)                    00027200
027300         MOVE PT-FIRST-NAME TO PS-FIRST-NAME(PS-IDX)               00027300
027400         MOVE PT-LAST-NAME  TO PS-LAST-NAME(PS-IDX)                00027400
027500         MOVE PT-DOB        TO PS-DOB(PS-IDX)                      00027500
027600         ADD 1 TO NUM-TXN-UPDATED                                  00027600
027700     ELSE                                                          00027700
027800         MOVE 'NOT FOUND' TO WS-REJECT-REASON                      00027800
027900         PERFORM 299-REPORT-REJECT                                 00027900
028000     END-IF.                                                       00028000
028100                                                                   00028100
028200 230-DELETE-PERSON.                                                00028200
028300     PERFORM 232-FIND-PERSON.                                      00028300
028400     IF WS-PERSON-WAS-FOUND                                        00028400
028500         PERFORM 235-REMOVE-PERSON-ENTRY                           00028500
028600         ADD 1 TO NUM-TXN-DELETED                                  00028600
028700     ELSE                                                          00028700
028800         MOVE 'NOT FOUND' TO WS-REJECT-REASON                      00028800
028900         PERFORM 299-REPORT-REJECT                                 00028900
029000     END-IF.                                                       00029000
029100                                                                   00029100
029200 232-FIND-PERSON.                                                  00029200
029300     MOVE 'N' TO WS-PERSON-FOUND.                                  00029300
029400     PERFORM 233-SEARCH-PERSON-TABLE                               00029400
029500             VARYING PS-IDX FROM 1 BY 1                            00029500
029600             UNTIL PS-IDX > WS-PERSON-COUNT                        00029600
029700                OR WS-PERSON-WAS-FOUND.                            00029700
029800                                                                   00029800
029900 233-SEARCH-PERSON-TABLE.                                          00029900
030000     IF PS-PERSON-ID(PS-IDX) = PT-PERSON-ID                        00030000
030100         MOVE 'Y' TO WS-PERSON-FOUND                               00030100
030200     END-IF.                                                       00030200
030300                                                                   00030300
030400 235-REMOVE-PERSON-ENTRY.                                          00030400
030500     PERFORM 236-SHIFT-ONE-ENTRY-DOWN                              00030500
030600             VARYING WS-COMPACT-IDX FROM PS-IDX BY 1               00030600
030700             UNTIL WS-COMPACT-IDX >= WS-PERSON-COUNT.              00030700
030800     SUBTRACT 1 FROM WS-PERSON-COUNT.                              00030800
030900                                                                   00030900
031000 236-SHIFT-ONE-ENTRY-DOWN.                                         00031000
031100     MOVE WS-PERSON-ENTRY(WS-COMPACT-IDX + 1)                      00031100
031200       TO WS-PERSON-ENTRY(WS-COMPACT-IDX).                         00031200
031300                                                                   00031300
031400 299-REPORT-REJECT.                                                00031400
031500     ADD 1 TO NUM-TXN-REJECTED.                                    00031500
031600     MOVE PT-ACTION-CODE  TO RPT-REJ-ACTION.                       00031600
031700     MOVE PT-PERSON-ID    TO RPT-REJ-PERSON-ID.                    00031700
031800     MOVE WS-REJECT-REASON TO RPT-REJ-REASON.                      00031800
031900     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.                   00031900
032000                                                                   00032000
032100 700-OPEN-FILES.                                                   00032100
032200     OPEN INPUT  PERSON-TXN-FILE                                   00032200
032300                 PERSON-MASTER-IN                                  00032300
032400          OUTPUT PERSON-MASTER-OUT                                 00032400
032500                 REPORT-FILE.                                      00032500
032600                                                                   00032600
032700 705-LOAD-PERSON-TABLE.                                            00032700
032800     PERFORM 706-READ-PERSON-MASTER                                00032800
032900             UNTIL WS-PERMSTI-STATUS = '10'.                       00032900
033000                                                                   00033000
033100 706-READ-PERSON-MASTER.                                           00033100
033200     READ PERSON-MASTER-IN INTO PM-PERSON-RECORD.                  00033200
033300     EVALUATE WS-PERMSTI-STATUS                                    00033300
033400         WHEN '00'                                                 00033400
033500             ADD 1 TO WS-PERSON-COUNT                              00033500
033600             MOVE PR-PERSON-ID   TO                                00033600
033700                  PS-PERSON-ID(WS-PERSON-COUNT)                    00033700
033800             MOVE PR-TITLE       TO                                00033800
033900                  PS-TITLE(WS-PERSON-COUNT)                        00033900
034000             MOVE PR-FIRST-NAME  TO                                00034000
034100                  PS-FIRST-NAME(WS-PERSON-COUNT)                   00034100
034200             MOVE PR-LAST-NAME   TO                                00034200
034300                  PS-LAST-NAME(WS-PERSON-COUNT)                    00034300
034400             MOVE PR-DOB         TO                                00034400
034500                  PS-DOB(WS-PERSON-COUNT)                          00034500
034600             MOVE PR-CREATED-AT  TO                                00034600
034700                  PS-CREATED-AT(WS-PERSON-COUNT)                   00034700
034800         WHEN '10'                                                 00034800
034900             CONTINUE                                              00034900
035000         WHEN OTHER                                                00035000
035100             DISPLAY 'ERROR READING PERSON MASTER. RC: '           00035100
035200                     WS-PERMSTI-STATUS                             00035200
035300             MOVE '10' TO WS-PERMSTI-STATUS                        00035300
035400     END-EVALUATE.                                                 00035400
035500                                                                   00035500
035600 730-READ-PERSON-TXN.                                              00035600
035700     READ PERSON-TXN-FILE                                          00035700
035800         AT END MOVE 'Y' TO WS-PERSTXN-EOF.                        00035800
035900                                                                   00035900
036000 780-WRITE-PERSON-TABLE.                                           00036000
036100     PERFORM 785-WRITE-ONE-PERSON                                  00036100
036200             VARYING PS-IDX FROM 1 BY 1                            00036200
036300             UNTIL PS-IDX > WS-PERSON-COUNT.                       00036300
036400                                                                   00036400
036500 785-WRITE-ONE-PERSON.                                             00036500
036600     MOVE PS-PERSON-ID(PS-IDX)   TO PR-PERSON-ID.                  00036600
036700     MOVE PS-TITLE(PS-IDX)       TO PR-TITLE.                      00036700
036800     MOVE PS-FIRST-NAME(PS-IDX)  TO PR-FIRST-NAME.                 00036800
036900     MOVE PS-LAST-NAME(PS-IDX)   TO PR-LAST-NAME.                  00036900
037000     MOVE PS-DOB(PS-IDX)         TO PR-DOB.                        00037000
037100     MOVE PS-CREATED-AT(PS-IDX)  TO PR-CREATED-AT.                 00037100
037200     WRITE PO-PERSON-REC FROM PM-PERSON-RECORD.                    00037200
037300                                                                   00037300
037400 790-CLOSE-FILES.                                                  00037400
037500     CLOSE PERSON-TXN-FILE                                         00037500
037600           PERSON-MASTER-IN                                        00037600
037700           PERSON-MASTER-OUT                                       00037700
037800           REPORT-FILE.                                            00037800
037900                                                                   00037900
038000 800-INIT-REPORT.                                                  00038000
038100     MOVE WS-CD-YEAR  TO RPT-YYYY.                                 00038100
038200     MOVE WS-CD-MONTH TO RPT-MM.                                   00038200
038300     MOVE WS-CD-DAY   TO RPT-DD.                                   00038300
038400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.              00038400
038500                                                                   00038500
038600 850-REPORT-RUN-TOTALS.                                            00038600
038700     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.              00038700
038800     MOVE NUM-TXN-READ     TO RPT-NUM-READ.                        00038800
038900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL1 AFTER 1.           00038900
039000     MOVE NUM-TXN-CREATED  TO RPT-NUM-CREATED.                     00039000
039100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL2 AFTER 1.           00039100
039200     MOVE NUM-TXN-UPDATED  TO RPT-NUM-UPDATED.                     00039200
039300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL3 AFTER 1.           00039300
039400     MOVE NUM-TXN-DELETED  TO RPT-NUM-DELETED.                     00039400
039500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL4 AFTER 1.           00039500
039600     MOVE NUM-TXN-REJECTED TO RPT-NUM-REJECTED.                    00039600
039700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL5 AFTER 1.           00039700
