000100****************************************************************   00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          *  00000200
000300* ALL RIGHTS RESERVED                                           *  00000300
000400****************************************************************   00000400
000500* PROGRAM:  PERQRY1                                             *  00000500
000600*                                                                * 00000600
000700* AUTHOR :  D. Stout                                            *  00000700
000800*                                                                * 00000800
000900* PERSON MASTER INQUIRY.  DRIVEN BY THE SAME INSTRUCTION FILE    * 00000900
001000* AS PERMAINT - AN INQUIRE RECORD WITH PT-PERSON-ID FILLED IN    * 00001000
001100* LOOKS UP ONE PERSON; AN INQUIRE RECORD WITH PT-PERSON-ID       * 00001100
001200* BLANK LISTS THE WHOLE MASTER.  READ-ONLY - THE MASTER PASSES   * 00001200
001300* THROUGH UNCHANGED.                                             * 00001300
001400****************************************************************   00001400
001500* CHANGE LOG                                                    *  00001500
001600* ---------------------------------------------------------     *  00001600
001700* 1988-11-09  DFS  ORIGINAL VERSION.                             * 00001700
001800* 1994-02-08  TOK  BLANK-KEY LIST-ALL MODE ADDED - AUDIT WAS     * 00001800
001900*                  RUNNING A SEPARATE HAND-WRITTEN JOB TO DUMP   * 00001900
002000*                  THE WHOLE MASTER (CR-1541).                   * 00002000
002100* 1998-09-28  RAA  Y2K: RUN-DATE ACCEPT SWITCHED TO FOUR-DIGIT   * 00002100
002200*                  YEAR FORM (Y2K-118).                          * 00002200
002300* 1999-01-11  RAA  Y2K FOLLOW-UP - REPORT HEADER DATE CONFIRMED  * 00002300
002400*                  TO CARRY A FULL FOUR-DIGIT YEAR ACROSS THE    * 00002400
002500*                  PERSON BATCH SUITE (Y2K-118).                 * 00002500
002600* 2000-08-03  DFS  TABLE SIZE CONFIRMED ADEQUATE AFTER THE       * 00002600
002700*                  SPRING CONVERSION ADDED SEVERAL THOUSAND NEW  * 00002700
002800*                  ACCOUNTS - NO CHANGE REQUIRED, NOTED HERE PER * 00002800
002900*                  AUDIT REQUEST (INC-2281).                     * 00002900
003000* 2001-11-09  LF   NOT-FOUND LISTING LINE REWORDED TO READ       * 00003000
003100*                  "*** NOT FOUND:" TO MATCH WORDING USED        * 00003100
003200*                  ELSEWHERE IN THE SHOP'S BATCH SUITE (CR-1960).* 00003200
003300* 2003-07-02  LF   PAGE-BREAK LOGIC ADDED AT 55 LINES SO A LONG  * 00003300
003400*                  LISTING NO LONGER RUNS OFF THE BOTTOM OF THE  * 00003400
003500*                  FORM WITHOUT A FRESH HEADING (CR-2120).       * 00003500
003600****************************************************************   00003600
003700 IDENTIFICATION DIVISION.                                          00003700
003800 PROGRAM-ID.    PERQRY1.                                           00003800
003900 AUTHOR.        D. STOUT.                                          00003900
004000 INSTALLATION.  RETAIL BANKING SYSTEMS.                            00004000
004100 DATE-WRITTEN.  11/09/88.                                          00004100
004200 DATE-COMPILED.                                                    00004200
004300 SECURITY.      NONE.                                              00004300
004400                                                                   00004400
004500 ENVIRONMENT DIVISION.                                             00004500
004600 CONFIGURATION SECTION.                                            00004600
004700 SOURCE-COMPUTER. IBM-370.                                         00004700
004800 OBJECT-COMPUTER. IBM-370.                                         00004800
004900 SPECIAL-NAMES.                                                    00004900
005000     C01 IS TOP-OF-FORM.                                           00005000
005100                                                                   00005100
005200 INPUT-OUTPUT SECTION.                                             00005200
005300 FILE-CONTROL.                                                     00005300
005400     SELECT PERSON-TXN-FILE  ASSIGN TO PERSTXN1                    00005400
005500         ORGANIZATION IS LINE SEQUENTIAL                           00005500
005600         FILE STATUS  IS  WS-PERSTXN-STATUS.                       00005600
005700                                                                   00005700
005800     SELECT PERSON-MASTER-IN  ASSIGN TO PERMSTI                    00005800
005900         ACCESS IS SEQUENTIAL                                      00005900
006000         FILE STATUS  IS  WS-PERMSTI-STATUS.                       00006000
006100                                                                   00006100
006200     SELECT REPORT-FILE      ASSIGN TO PERQRY01                    00006200
006300         FILE STATUS  IS  WS-REPORT-STATUS.                        00006300
006400                                                                   00006400
006500****************************************************************   00006500
006600 DATA DIVISION.                                                    00006600
006700 FILE SECTION.                                                     00006700
006800                                                                   00006800
006900 FD  PERSON-TXN-FILE                                               00006900
007000     RECORDING MODE IS F.                                          00007000
007100 COPY PERSTXN.                                                     00007100
007200                                                                   00007200
007300 FD  PERSON-MASTER-IN                                              00007300
007400     RECORDING MODE IS F                                           00007400
007500     BLOCK CONTAINS 0 RECORDS.                                     00007500
007600 01  PI-PERSON-REC               PIC X(150).                       00007600
007700                                                                   00007700
007800 FD  REPORT-FILE                                                   00007800
007900     RECORDING MODE IS F.                                          00007900
008000 01  REPORT-RECORD               PIC X(132).                       00008000
008100                                                                   00008100
008200****************************************************************   00008200
008300 WORKING-STORAGE SECTION.                                          00008300
008400****************************************************************   00008400
008500 01  SYSTEM-DATE-AND-TIME.                                         00008500
008600     05  WS-CURRENT-DATE         PIC 9(8).                         00008600
008700     05  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.              00008700
008800         10  WS-CD-YEAR          PIC 9(4).                         00008800
008900         10  WS-CD-MONTH         PIC 9(2).                         00008900
009000         10  WS-CD-DAY           PIC 9(2).                         00009000
009100                                                                   00009100
009200     05  FILLER                  PIC X(01).                        00009200
009300 01  WS-FIELDS.                                                    00009300
009400     05  WS-PERSTXN-STATUS       PIC X(2)  VALUE SPACES.           00009400
009500     05  WS-PERMSTI-STATUS       PIC X(2)  VALUE SPACES.           00009500
009600     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.           00009600
009700     05  WS-PERSTXN-EOF          PIC X     VALUE 'N'.              00009700
009800         88  WS-NO-MORE-TXNS           VALUE 'Y'.                  00009800
009900     05  WS-PERSON-FOUND         PIC X     VALUE 'N'.              00009900
010000         88  WS-PERSON-WAS-FOUND       VALUE 'Y'.                  00010000
010100                                                                   00010100
010200     05  FILLER                  PIC X(01).                        00010200
010300 01  WS-PERSON-TABLE.                                              00010300
010400     05  WS-PERSON-COUNT         PIC 9(5)     COMP-3 VALUE 0.      00010400
010500     05  WS-PERSON-ENTRY OCCURS 1 TO 5000 TIMES                    00010500
010600             DEPENDING ON WS-PERSON-COUNT                          00010600
010700             INDEXED BY PS-IDX.                                    00010700
010800         10  PS-PERSON-ID        PIC X(36).                        00010800
010900         10  PS-TITLE            PIC X(10).                        00010900
011000         10  PS-FIRST-NAME       PIC X(30).                        00011000
011100         10  PS-LAST-NAME        PIC X(30).                        00011100
011200         10  PS-DOB              PIC X(10).                        00011200
011300         10  PS-CREATED-AT       PIC X(26).                        00011300
011400                                                                   00011400
011500 01  RUN-TOTALS.                                                   00011500
011600     05  NUM-INQ-READ            PIC S9(7) COMP-3 VALUE +0.        00011600
011700     05  NUM-INQ-NOT-FOUND       PIC S9(7) COMP-3 VALUE +0.        00011700
011800                                                                   00011800
011900 COPY PERSREC REPLACING ==:TAG:== BY ==PM==.                       00011900
012000                                                                   00012000
012100     05  FILLER                  PIC X(01).                        00012100
012200 01  WS-LINE-COUNT               PIC S9(3) COMP-3 VALUE +99.       00012200
012300 01  WS-DIAG-BYTES               PIC X(02).                        00012300
012400 01  WS-DIAG-NUM REDEFINES WS-DIAG-BYTES PIC S9(3) COMP-3.         00012400
012500 01  WS-DIAG-BYTES-2               PIC X(02).                      00012500
012600 01  WS-DIAG-NUM-2 REDEFINES WS-DIAG-BYTES-2 PIC S9(3) COMP-3.     00012600
012700                                                                   00012700
012800 01  RPT-HEADER1.                                                  00012800
012900     05  FILLER                  PIC X(30)                         00012900
013000         VALUE 'PERSON INQUIRY - RUN DATE:'.                       00013000
013100     05  RPT-YYYY                PIC 9(4).                         00013100
013200     05  FILLER                  PIC X     VALUE '-'.              00013200
013300     05  RPT-MM                  PIC 99.                           00013300
013400     05  FILLER                  PIC X     VALUE '-'.              00013400
013500     05  RPT-DD                  PIC 99.                           00013500
013600     05  FILLER                  PIC X(75) VALUE SPACES.           00013600
013700 01  RPT-PERSON-DETAIL.                                            00013700
013800     05  RPT-PERSON-ID           PIC X(36).                        00013800
013900     05  FILLER                  PIC X(02) VALUE SPACES.           00013900
014000     05  RPT-TITLE               PIC X(10).                        00014000
014100     05  FILLER                  PIC X(02) VALUE SPACES.           00014100
014200     05  RPT-FIRST-NAME          PIC X(30).                        00014200
014300     05  FILLER                  PIC X(02) VALUE SPACES.           00014300
014400     05  RPT-LAST-NAME           PIC X(30).                        00014400
014500     05  FILLER                  PIC X(02) VALUE SPACES.           00014500
014600     05  RPT-DOB                 PIC X(10).                        00014600
014700     05  FILLER                  PIC X(08) VALUE SPACES.           00014700
014800 01  RPT-NOT-FOUND-DETAIL.                                         00014800
014900     05  FILLER                  PIC X(10) VALUE '*** NOT F'.      00014900
015000     05  FILLER                  PIC X(05) VALUE 'OUND:'.          00015000
015100     05  RPT-NF-PERSON-ID        PIC X(36).                        00015100
015200     05  FILLER                  PIC X(81) VALUE SPACES.           00015200
015300                                                                   00015300
015400****************************************************************   00015400
015500 PROCEDURE DIVISION.                                               00015500
015600****************************************************************   00015600
015700                                                                   00015700
015800 000-MAIN.                                                         00015800
015900     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                    00015900
016000     PERFORM 700-OPEN-FILES.                                       00016000
016100     PERFORM 705-LOAD-PERSON-TABLE.                                00016100
016200     PERFORM 800-INIT-REPORT.                                      00016200
016300                                                                   00016300
016400     PERFORM 730-READ-PERSON-TXN.                                  00016400
016500     PERFORM 100-PROCESS-INQUIRY                                   00016500
016600             UNTIL WS-NO-MORE-TXNS.                                00016600
016700                                                                   00016700
016800     PERFORM 790-CLOSE-FILES.                                      00016800
016900     GOBACK.                                                       00016900
017000                                                                   00017000
017100 100-PROCESS-INQUIRY.                                              00017100
017200     ADD 1 TO NUM-INQ-READ.                                        00017200
017300     IF PT-PERSON-ID = SPACES                                      00017300
017400         PERFORM 150-LIST-ALL-PERSONS                              00017400
017500     ELSE                                                          00017500
017600         PERFORM 160-FIND-ONE-PERSON                               00017600
017700     END-IF.                                                       00017700
017800     PERFORM 730-READ-PERSON-TXN.                                  00017800
017900                                                                   00017900
018000 150-LIST-ALL-PERSONS.                                             00018000
018100     PERFORM 155-LIST-ONE-PERSON                                   00018100
018200             VARYING PS-IDX FROM 1 BY 1                            00018200
018300             UNTIL PS-IDX > WS-PERSON-COUNT.                       00018300
018400                                                                   00018400
018500 155-LIST-ONE-PERSON.                                              00018500
018600     IF WS-LINE-COUNT > 55                                         00018600
018700         PERFORM 800-INIT-REPORT                                   00018700
018800     END-IF.                                                       00018800
018900     MOVE PS-PERSON-ID(PS-IDX)  TO RPT-PERSON-ID.                  00018900
019000     MOVE PS-TITLE(PS-IDX)      TO RPT-TITLE.                      00019000
019100     MOVE PS-FIRST-NAME(PS-IDX) TO RPT-FIRST-NAME.                 00019100
019200     MOVE PS-LAST-NAME(PS-IDX)  TO RPT-LAST-NAME.                  00019200
019300     MOVE PS-DOB(PS-IDX)        TO RPT-DOB.                        00019300
019400     WRITE REPORT-RECORD FROM RPT-PERSON-DETAIL AFTER 1.           00019400
019500     ADD 1 TO WS-LINE-COUNT.                                       00019500
019600                                                                   00019600
019700 160-FIND-ONE-PERSON.                                              00019700
019800     MOVE 'N' TO WS-PERSON-FOUND.                                  00019800
019900     PERFORM 165-SEARCH-PERSON-TABLE                               00019900
020000             VARYING PS-IDX FROM 1 BY 1                            00020000
020100             UNTIL PS-IDX > WS-PERSON-COUNT                        00020100
020200                OR WS-PERSON-WAS-FOUND.                            00020200
020300     IF WS-PERSON-WAS-FOUND                                        00020300
020400         PERFORM 155-LIST-ONE-PERSON                               00020400
020500     ELSE                                                          00020500
020600         ADD 1 TO NUM-INQ-NOT-FOUND                                00020600
020700         MOVE PT-PERSON-ID TO RPT-NF-PERSON-ID                     00020700
020800         WRITE REPORT-RECORD FROM RPT-NOT-FOUND-DETAIL AFTER 1     00020800
020900         ADD 1 TO WS-LINE-COUNT                                    00020900
021000     END-IF.                                                       00021000
021100                                                                   00021100
021200 165-SEARCH-PERSON-TABLE.                                          00021200
021300     IF PS-PERSON-ID(PS-IDX) = PT-PERSON-ID                        00021300
021400         MOVE 'Y' TO WS-PERSON-FOUND                               00021400
021500     END-IF.                                                       00021500
021600                                                                   00021600
021700 700-OPEN-FILES.                                                   00021700
021800     OPEN INPUT  PERSON-TXN-FILE                                   00021800
021900                 PERSON-MASTER-IN                                  00021900
022000          OUTPUT REPORT-FILE.                                      00022000
022100                                                                   00022100
022200 705-LOAD-PERSON-TABLE.                                            00022200
022300     PERFORM 706-READ-PERSON-MASTER                                00022300
022400             UNTIL WS-PERMSTI-STATUS = '10'.                       00022400
022500                                                                   00022500
022600 706-READ-PERSON-MASTER.                                           00022600
022700     READ PERSON-MASTER-IN INTO PM-PERSON-RECORD.                  00022700
022800     EVALUATE WS-PERMSTI-STATUS                                    00022800
022900         WHEN '00'                                                 00022900
023000             ADD 1 TO WS-PERSON-COUNT                              00023000
023100             MOVE PR-PERSON-ID   TO                                00023100
023200                  PS-PERSON-ID(WS-PERSON-COUNT)                    00023200
023300             MOVE PR-TITLE       TO                                00023300
023400                  PS-TITLE(WS-PERSON-COUNT)                        00023400
023500             MOVE PR-FIRST-NAME  TO                                00023500
023600                  PS-FIRST-NAME(WS-PERSON-COUNT)                   00023600
023700             MOVE PR-LAST-NAME   TO                                00023700
023800                  PS-LAST-NAME(WS-PERSON-COUNT)                    00023800
023900             MOVE PR-DOB         TO                                00023900
024000                  PS-DOB(WS-PERSON-COUNT)                          00024000
024100             MOVE PR-CREATED-AT  TO                                00024100
024200                  PS-CREATED-AT(WS-PERSON-COUNT)                   00024200
024300         WHEN '10'                                                 00024300
024400             CONTINUE                                              00024400
024500         WHEN OTHER                                                00024500
024600             DISPLAY 'ERROR READING PERSON MASTER. RC: '           00024600
024700                     WS-PERMSTI-STATUS                             00024700
024800             MOVE '10' TO WS-PERMSTI-STATUS                        00024800
024900     END-EVALUATE.                                                 00024900
025000                                                                   00025000
025100 730-READ-PERSON-TXN.                                              00025100
025200     READ PERSON-TXN-FILE                                          00025200
025300         AT END MOVE 'Y' TO WS-PERSTXN-EOF.                        00025300
025400                                                                   00025400
025500 790-CLOSE-FILES.                                                  00025500
025600     CLOSE PERSON-TXN-FILE                                         00025600
025700           PERSON-MASTER-IN                                        00025700
025800           REPORT-FILE.                                            00025800
025900                                                                   00025900
026000 800-INIT-REPORT.                                                  00026000
026100     MOVE WS-CD-YEAR  TO RPT-YYYY.                                 00026100
026200     MOVE WS-CD-MONTH TO RPT-MM.                                   00026200
026300     MOVE WS-CD-DAY   TO RPT-DD.                                   00026300
026400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.              00026400
026500     MOVE 2 TO WS-LINE-COUNT.                                      00026500
