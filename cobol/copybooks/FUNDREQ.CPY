000100****************************************************************   00000100
000200* COPYLIB:  FUNDREQ                                             *  00000200
000300*                                                                * 00000300
000400* FUNDS-REQUEST-RECORD - BATCH INPUT TO WALPOST1.                * 00000400
000500* ONE FUND MOVEMENT INSTRUCTION PER RECORD, IN FILE ORDER.       * 00000500
000600* NO SORT KEY IS REQUIRED - EACH REQUEST STANDS ALONE.           * 00000600
000700****************************************************************   00000700
000800 01  FUNDS-REQUEST-RECORD.                                         00000800
000900     05  FR-CUSTOMER-ID          PIC X(20).                        00000900
001000     05  FR-OPERATION            PIC X(08).                        00001000
001100         88  FR-OP-ADD                VALUE 'ADD     '.            00001100
001200         88  FR-OP-WITHDRAW            VALUE 'WITHDRAW'.           00001200
001300     05  FR-AMOUNT               PIC S9(9)V99.                     00001300
001400     05  FILLER                  PIC X(01).                        00001400
