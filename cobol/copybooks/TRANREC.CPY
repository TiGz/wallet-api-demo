000100****************************************************************   00000100
000200* COPYLIB:  TRANREC                                             *  00000200
000300*                                                                * 00000300
000400* TRANSACTION-RECORD - WALLET TRANSACTION LOG                   *  00000400
000500* APPEND-ONLY.  ONE ENTRY WRITTEN PER SUCCESSFUL POST BY         * 00000500
000600* WALPOST1.  READ SEQUENTIALLY BY TXNLIST1 FOR THE PER-CUSTOMER  * 00000600
000700* LISTING.                                                       * 00000700
000800****************************************************************   00000800
000900 01  TRANSACTION-RECORD.                                           00000900
001000     05  TR-TRANS-ID             PIC 9(9)     COMP-3.              00001000
001100     05  TR-CUSTOMER-ID          PIC X(20).                        00001100
001200     05  TR-AMOUNT               PIC S9(9)V99 COMP-3.              00001200
001300     05  TR-TYPE                 PIC X(06).                        00001300
001400         88  TR-TYPE-CREDIT           VALUE 'CREDIT'.              00001400
001500         88  TR-TYPE-DEBIT            VALUE 'DEBIT '.              00001500
001600     05  TR-TIMESTAMP            PIC X(26).                        00001600
001700     05  TR-TIMESTAMP-PARTS REDEFINES TR-TIMESTAMP.                00001700
001800         10  TR-TS-DATE          PIC X(10).                        00001800
001900         10  TR-TS-SEP           PIC X(01).                        00001900
002000         10  TR-TS-TIME          PIC X(15).                        00002000
002100     05  FILLER                  PIC X(07).                        00002100
