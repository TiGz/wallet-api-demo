000100****************************************************************   00000100
000200* COPYLIB:  CUSTSEL                                             *  00000200
000300*                                                                * 00000300
000400* CUST-SELECT-RECORD - DRIVER LIST OF CUSTOMER IDS FOR THE       * 00000400
000500* TRANSACTION LISTING (TXNLIST1).  NO MASTER FILE EQUIVALENT     * 00000500
000600* EXISTS FOR THIS LIST - IT IS BUILT BY OPERATIONS TO DRIVE      * 00000600
000700* THIS JOB, ONE CUSTOMER PER RUN REQUEST.                        * 00000700
000800****************************************************************   00000800
001000 01  CUST-SELECT-RECORD.                                           00001000
001100     05  CS-CUSTOMER-ID          PIC X(20).                        00001100
001200     05  FILLER                  PIC X(20).                        00001200
