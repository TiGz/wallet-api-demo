000100****************************************************************   00000100
000200* COPYLIB:  WALREC                                              *  00000200
000300*                                                                * 00000300
000400* WALLET-RECORD - CUSTOMER WALLET MASTER                        *  00000400
000500* ONE ENTRY PER CUSTOMER.  KEYED ON WR-CUSTOMER-ID.  LOADED      * 00000500
000600* WHOLE INTO THE IN-MEMORY WALLET TABLE BY WALPOST1 AND WALQRY1  * 00000600
000700* (NO INDEXED ACCESS METHOD AVAILABLE ON THIS BUILD - SEE THE    * 00000700
000800* REMARKS IN WALPOST1 000-MAIN).                                *  00000800
000900*                                                                * 00000900
001000*     :TAG: IS REPLACED BY THE CALLING PROGRAM WITH THE GROUP    * 00001000
001100*     PREFIX IT WANTS ON THIS RECORD (WORKING-STORAGE COPY,      * 00001100
001200*     FD COPY, TABLE-ENTRY COPY, ...) - SAME TRICK THE CUSTOMER  * 00001200
001300*     MASTER COPYLIB (CUSTCOPY) USES.                            * 00001300
001400****************************************************************   00001400
001500 01  :TAG:-WALLET-RECORD.                                          00001500
001600     05  WR-CUSTOMER-ID          PIC X(20).                        00001600
001700     05  WR-CUST-KEY-PARTS REDEFINES WR-CUSTOMER-ID.               00001700
001800         10  WR-CUST-BRANCH      PIC X(04).                        00001800
001900         10  WR-CUST-SEQNO       PIC X(16).                        00001900
002000     05  WR-BALANCE              PIC S9(9)V99 COMP-3.              00002000
002100     05  WR-VERSION              PIC 9(9)     COMP-3.              00002100
002200     05  FILLER                  PIC X(09).                        00002200
