000100****************************************************************   00000100
000200* COPYLIB:  PERSTXN                                             *  00000200
000300*                                                                * 00000300
000400* PERSON-TXN-RECORD - BATCH MAINTENANCE INSTRUCTION DRIVING      * 00000400
000500* PERMAINT (CREATE/UPDATE/DELETE) AND PERQRY1 (INQUIRE).         * 00000500
000600* ONE INSTRUCTION PER RECORD.  PT-PERSON-ID IS BLANK ON CREATE   * 00000600
000700* (PERMAINT GENERATES THE KEY) AND REQUIRED ON EVERY OTHER       * 00000700
000800* ACTION CODE.                                                   * 00000800
000900****************************************************************   00000900
001000 01  PERSON-TXN-RECORD.                                            00001000
001100     05  PT-ACTION-CODE          PIC X(06).                        00001100
001200         88  PT-ACTION-CREATE         VALUE 'CREATE'.              00001200
001300         88  PT-ACTION-UPDATE          VALUE 'UPDATE'.             00001300
001400         88  PT-ACTION-DELETE          VALUE 'DELETE'.             00001400
001500         88  PT-ACTION-INQUIRE         VALUE 'INQIRE'.             00001500
001600     05  PT-PERSON-ID            PIC X(36).                        00001600
001700     05  PT-TITLE                PIC X(10).                        00001700
001800     05  PT-FIRST-NAME           PIC X(30).                        00001800
001900     05  PT-LAST-NAME            PIC X(30).                        00001900
002000     05  PT-DOB                  PIC X(10).                        00002000
002100     05  FILLER                  PIC X(08).                        00002100
