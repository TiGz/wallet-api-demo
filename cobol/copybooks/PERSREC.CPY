000100****************************************************************   00000100
000200* COPYLIB:  PERSREC                                             *  00000200
000300*                                                                * 00000300
000400* PERSON-RECORD - PERSON MASTER, KEYED ON PR-PERSON-ID.          * 00000400
000500* LOADED WHOLE INTO THE IN-MEMORY PERSON TABLE BY PERMAINT AND   * 00000500
000600* PERQRY1 (SAME INDEXED-ACCESS SUBSTITUTION AS THE WALLET        * 00000600
000700* MASTER - SEE WALREC).                                          * 00000700
000800*                                                                * 00000800
000900*     :TAG: IS REPLACED BY THE CALLING PROGRAM WITH THE GROUP    * 00000900
001000*     PREFIX IT WANTS ON THIS RECORD.                            * 00001000
001100****************************************************************   00001100
001200 01  :TAG:-PERSON-RECORD.                                          00001200
001300     05  PR-PERSON-ID            PIC X(36).                        00001300
001400     05  PR-TITLE                PIC X(10).                        00001400
001500     05  PR-FIRST-NAME           PIC X(30).                        00001500
001600     05  PR-LAST-NAME            PIC X(30).                        00001600
001700     05  PR-DOB                  PIC X(10).                        00001700
001800     05  PR-CREATED-AT           PIC X(26).                        00001800
001900     05  PR-CREATED-AT-PARTS REDEFINES PR-CREATED-AT.              00001900
002000         10  PR-CR-DATE          PIC X(10).                        00002000
002100         10  PR-CR-SEP           PIC X(01).                        00002100
002200         10  PR-CR-TIME          PIC X(15).                        00002200
002300     05  FILLER                  PIC X(08).                        00002300
